000100*===============================================================*
000200* PROGRAM NAME:    PAXDRV
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/94 ED ACKERMAN     CREATED AS THE OPERATOR-FACING FRONT
000900*                          END FOR THE ESTIMATION ENGINE.  ACCEPTS
001000*                          AIRPORT/DATE FROM THE OPERATOR CONSOLE
001100*                          AND CALLS PAXEST.
001200* 09/22/95 ED ACKERMAN     BLANK DATE RESPONSE NOW DEFAULTS TO THE
001300*                          EARLIEST DEPARTURE DATE ON FILE FOR THE
001400*                          AIRPORT INSTEAD OF REQUIRING THE
001500*                          OPERATOR TO LOOK IT UP BY HAND.
001600* 04/02/98 R HALVERSON     ADDED SAVE-ESTIMATES PROMPT SO OPS CAN
001700*                          DO A DRY RUN WITHOUT TOUCHING THE
001800*                          ESTIMATE FILE.
001900* 11/30/99 R HALVERSON     Y2K - RUN-DATE FIELDS CARRY THE FULL 4
002000*                          DIGIT YEAR THROUGHOUT, VERIFIED.
002100* 02/03/04 T OYELARAN      QUIET-MODE PROMPT ADDED FOR THE WEB
002200*                          FRONT-END BATCH SUBMISSION JOB.
002300* 06/14/06 T OYELARAN      TR-2145 - QUIET MODE WAS SUPPRESSING
002400*                          THE ENGINE'S TOTAL/PEAK-HOUR LINES BUT
002500*                          NEVER PRINTING THEM ANYWHERE ELSE.
002600*                          DRIVER NOW PRINTS ITS OWN QUIET-MODE
002700*                          SUMMARY LINE FROM THE PXLNK RESULT
002800*                          FIELDS.
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  PAXDRV.
003200 AUTHOR.        ED ACKERMAN.
003300 INSTALLATION.  AIRPORT OPERATIONS PLANNING GROUP.
003400 DATE-WRITTEN.  03/11/94.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3090.
004300 OBJECT-COMPUTER. IBM-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT FLIGHT-FILE ASSIGN TO FLTFILE
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS IS WS-FLIGHT-FILE-STATUS.
005300*
005400     SELECT PRINT-FILE ASSIGN TO PRTFILE
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS WS-PRINT-FILE-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  FLIGHT-FILE RECORDING MODE F.
006300     COPY PXFLT.
006400*---------------------------------------------------------------*
006500 FD  PRINT-FILE RECORDING MODE F.
006600 01  PRINT-RECORD                        PIC X(132).
006700*===============================================================*
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000 01  WS-PRINT-FILE-STATUS                PIC X(02).
007100*---------------------------------------------------------------*
007200*  FLIGHT-FILE STATUS, ALSO VIEWED BYTE-BY-BYTE (1ST REDEFINES)  *
007300*  SO THE OPEN CHECK CAN TELL "FILE NOT FOUND" (STATUS 3X) FROM  *
007400*  A GENUINE I/O ERROR WITHOUT A SEPARATE 88 FOR EVERY CODE.     *
007500*---------------------------------------------------------------*
007600 01  WS-FLIGHT-FILE-STATUS               PIC X(02).
007700 01  WS-FLIGHT-STATUS-SPLIT REDEFINES WS-FLIGHT-FILE-STATUS.
007800     05  WS-FLIGHT-STATUS-CLASS          PIC X(01).
007900     05  WS-FLIGHT-STATUS-DETAIL         PIC X(01).
008000*---------------------------------------------------------------*
008100*  OPERATOR PROMPT / RESPONSE FIELDS                            *
008200*---------------------------------------------------------------*
008300 01  WS-OPERATOR-RESPONSE.
008400     05  WS-RESP-AIRPORT                 PIC X(03).
008500     05  WS-RESP-DATE                    PIC X(08).
008600*                                                                *
008700*    OPERATOR DATE RESPONSE, VIEWED NUMERICALLY (3RD REDEFINES)  *
008800*    SO THE MONTH CAN BE RANGE-CHECKED BEFORE IT REACHES PAXEST. *
008900     05  WS-RESP-DATE-SPLIT REDEFINES WS-RESP-DATE.
009000         10  WS-RESP-YYYY                PIC 9(04).
009100         10  WS-RESP-MM                  PIC 9(02).
009200         10  WS-RESP-DD                  PIC 9(02).
009300     05  WS-RESP-SAVE                    PIC X(01).
009400     05  WS-RESP-QUIET                   PIC X(01).
009500*---------------------------------------------------------------*
009600*  R15 - EARLIEST-DEPARTURE-DATE SCAN WORK AREA.                 *
009700*---------------------------------------------------------------*
009800 01  WS-SWITCHES.
009900     05  WS-FLIGHT-EOF-SW                 PIC X(01) VALUE 'N'.
010000         88  WS-FLIGHT-FILE-EOF                     VALUE 'Y'.
010100     05  WS-EARLIEST-FOUND-SW             PIC X(01) VALUE 'N'.
010200         88  WS-EARLIEST-DATE-FOUND                 VALUE 'Y'.
010300     05  WS-NO-FLIGHTS-SW                 PIC X(01) VALUE 'N'.
010400         88  WS-NO-FLIGHTS-ON-FILE                  VALUE 'Y'.
010500 01  WS-EARLIEST-DATE                     PIC 9(08) VALUE 0.
010600*---------------------------------------------------------------*
010700*  RESOLVED RUN DATE, ALSO VIEWED WITH THE CENTURY/MONTH/DAY     *
010800*  BROKEN OUT (2ND REDEFINES) SO THE BANNER LINE CAN PRINT IT    *
010900*  WITH SEPARATORS INSTEAD OF AS A RAW 8-DIGIT BLOB.             *
011000*---------------------------------------------------------------*
011100 01  WS-RUN-DATE-DISPLAY                  PIC 9(08).
011200 01  WS-RUN-DATE-DISPLAY-SPLIT REDEFINES WS-RUN-DATE-DISPLAY.
011300     05  WS-RDD-YYYY                      PIC 9(04).
011400     05  WS-RDD-MM                        PIC 9(02).
011500     05  WS-RDD-DD                        PIC 9(02).
011600*---------------------------------------------------------------*
011700 01  WS-CALL-COUNTS.
011800     05  WS-RUNS-THIS-JOB                 PIC S9(04) USAGE COMP
011900                                           VALUE 0.
012000*---------------------------------------------------------------*
012100*  DRIVER REPORT LINES                                          *
012200*---------------------------------------------------------------*
012300 01  WS-BANNER-LINE-1.
012400     05  FILLER  PIC X(35)
012500         VALUE 'AIRPORT PASSENGER FLOW ESTIMATION -'.
012600     05  FILLER  PIC X(01) VALUE SPACE.
012700     05  BL1-AIRPORT                      PIC X(03).
012800     05  FILLER  PIC X(01) VALUE SPACE.
012900     05  BL1-YYYY                         PIC 9(04).
013000     05  FILLER  PIC X(01) VALUE '-'.
013100     05  BL1-MM                           PIC 9(02).
013200     05  FILLER  PIC X(01) VALUE '-'.
013300     05  BL1-DD                           PIC 9(02).
013400     05  FILLER  PIC X(82) VALUE SPACE.
013500*---------------------------------------------------------------*
013600 01  WS-NO-FLIGHTS-LINE.
013700     05  FILLER  PIC X(29)
013800         VALUE 'NO FLIGHTS FOUND FOR AIRPORT '.
013900     05  NFL-AIRPORT                      PIC X(03).
014000     05  FILLER  PIC X(100) VALUE SPACE.
014100*---------------------------------------------------------------*
014200 01  WS-RETURN-CODE-LINE.
014300     05  FILLER  PIC X(30)
014400         VALUE 'ESTIMATION ENGINE RETURN CODE '.
014500     05  RCL-CODE                         PIC 9(02).
014600     05  FILLER  PIC X(01) VALUE SPACE.
014700     05  RCL-TEXT                         PIC X(30).
014800     05  FILLER  PIC X(69) VALUE SPACE.
014900*---------------------------------------------------------------*
015000 01  WS-SAVE-LINE.
015100     05  FILLER  PIC X(24) VALUE 'ESTIMATES SAVED ........'.
015200     05  SVL-CREATED-LABEL               PIC X(10)
015300         VALUE 'CREATED: '.
015400     05  SVL-CREATED                     PIC ZZZ9.
015500     05  FILLER  PIC X(02) VALUE SPACE.
015600     05  SVL-UPDATED-LABEL               PIC X(10)
015700         VALUE 'UPDATED: '.
015800     05  SVL-UPDATED                     PIC ZZZ9.
015900     05  FILLER  PIC X(80) VALUE SPACE.
016000*---------------------------------------------------------------*
016100*  QUIET MODE PRINTS ONLY THIS LINE IN PLACE OF THE ENGINE'S OWN *
016200*  PER-STAGE DETAIL / HOURLY REPORT, WHICH PAXEST SUPPRESSES     *
016300*  WHENEVER PXLNK-QUIET-MODE IS SET.                             *
016400*---------------------------------------------------------------*
016500 01  WS-QUIET-SUMMARY-LINE.
016600     05  FILLER  PIC X(20) VALUE 'TOTAL PASSENGERS ...'.
016700     05  QSL-TOTAL-PASSENGERS             PIC ZZZZZZZ9.
016800     05  FILLER  PIC X(02) VALUE SPACE.
016900     05  FILLER  PIC X(14) VALUE 'PEAK HOUR ....'.
017000     05  QSL-PEAK-HOUR                    PIC Z9.
017100     05  FILLER  PIC X(02) VALUE SPACE.
017200     05  FILLER  PIC X(08) VALUE 'COUNT: '.
017300     05  QSL-PEAK-HOUR-COUNT               PIC ZZZZZ9.
017400     05  FILLER  PIC X(70) VALUE SPACE.
017500*===============================================================*
017600 LINKAGE SECTION.
017700*---------------------------------------------------------------*
017800 COPY PXLNK.
017900*===============================================================*
018000 PROCEDURE DIVISION.
018100*---------------------------------------------------------------*
018200 0000-MAIN-PROCESSING.
018300*---------------------------------------------------------------*
018400     PERFORM 1000-OPEN-FILES.
018500     PERFORM 1100-PROMPT-OPERATOR.
018600     IF  WS-NO-FLIGHTS-ON-FILE
018700         MOVE PXLNK-RUN-AIRPORT TO NFL-AIRPORT
018800         MOVE WS-NO-FLIGHTS-LINE TO PRINT-RECORD
018900         WRITE PRINT-RECORD
019000     ELSE
019100         PERFORM 2000-CALL-ESTIMATION-ENGINE
019200         PERFORM 3000-PRINT-SUMMARY
019300     END-IF.
019400     PERFORM 8000-CLOSE-FILES.
019500     STOP RUN.
019600*---------------------------------------------------------------*
019700 1000-OPEN-FILES.
019800*---------------------------------------------------------------*
019900     OPEN OUTPUT PRINT-FILE.
020000*---------------------------------------------------------------*
020100 1100-PROMPT-OPERATOR.
020200*---------------------------------------------------------------*
020300*    R15 - RESOLVE AIRPORT AND DATE PARAMETERS.  A BLANK AIRPORT *
020400*    RESPONSE DEFAULTS TO DUB, A BLANK OR OUT-OF-RANGE DATE      *
020500*    RESPONSE DEFAULTS TO THE EARLIEST FL-DEP-DATE ON FILE FOR   *
020600*    THAT AIRPORT.                                               *
020700     DISPLAY 'AIRPORT CODE (BLANK = DUB): '
020800             WITH NO ADVANCING.
020900     ACCEPT WS-RESP-AIRPORT.
021000     IF  WS-RESP-AIRPORT = SPACES
021100         MOVE 'DUB' TO WS-RESP-AIRPORT
021200     END-IF.
021300     MOVE WS-RESP-AIRPORT TO PXLNK-RUN-AIRPORT.
021400*
021500     DISPLAY 'RUN DATE YYYYMMDD (BLANK = EARLIEST ON FILE): '
021600             WITH NO ADVANCING.
021700     ACCEPT WS-RESP-DATE.
021800     IF  WS-RESP-DATE = SPACES
021900             OR WS-RESP-MM < 01 OR WS-RESP-MM > 12
022000         PERFORM 1200-FIND-EARLIEST-FLIGHT-DATE
022100         IF  WS-EARLIEST-DATE-FOUND
022200             MOVE WS-EARLIEST-DATE TO PXLNK-RUN-DATE
022300         ELSE
022400             SET WS-NO-FLIGHTS-ON-FILE TO TRUE
022500         END-IF
022600     ELSE
022700         MOVE WS-RESP-DATE TO PXLNK-RUN-DATE
022800     END-IF.
022900*
023000     DISPLAY 'SAVE ESTIMATES TO FILE (Y/N): ' WITH NO ADVANCING.
023100     ACCEPT WS-RESP-SAVE.
023200     MOVE WS-RESP-SAVE TO PXLNK-SAVE-SWITCH.
023300*
023400     DISPLAY 'QUIET MODE - SUPPRESS DETAIL (Y/N): '
023500             WITH NO ADVANCING.
023600     ACCEPT WS-RESP-QUIET.
023700     MOVE WS-RESP-QUIET TO PXLNK-QUIET-SWITCH.
023800*---------------------------------------------------------------*
023900 1200-FIND-EARLIEST-FLIGHT-DATE.
024000*---------------------------------------------------------------*
024100*    R15 - SCAN THE FLIGHT FILE FOR THE EARLIEST FL-DEP-DATE     *
024200*    ORIGINATING AT THE RESOLVED AIRPORT.  WS-EARLIEST-DATE      *
024300*    STAYS ZERO WHEN THE AIRPORT HAS NO FLIGHTS ON FILE.         *
024400     MOVE 0 TO WS-EARLIEST-DATE.
024500     OPEN INPUT FLIGHT-FILE.
024600     PERFORM 1210-READ-ONE-FLIGHT-FOR-DATE THRU 1210-EXIT
024700         UNTIL WS-FLIGHT-FILE-EOF.
024800     CLOSE FLIGHT-FILE.
024900     IF  WS-EARLIEST-DATE = 0
025000         SET WS-NO-FLIGHTS-ON-FILE TO TRUE
025100     ELSE
025200         SET WS-EARLIEST-DATE-FOUND TO TRUE
025300     END-IF.
025400*---------------------------------------------------------------*
025500 1210-READ-ONE-FLIGHT-FOR-DATE.
025600*---------------------------------------------------------------*
025700     READ FLIGHT-FILE
025800         AT END
025900             SET WS-FLIGHT-FILE-EOF TO TRUE
026000             GO TO 1210-EXIT
026100     END-READ.
026200     IF  FL-ORIGIN = PXLNK-RUN-AIRPORT
026300         IF  WS-EARLIEST-DATE = 0
026400                 OR FL-DEP-DATE < WS-EARLIEST-DATE
026500             MOVE FL-DEP-DATE TO WS-EARLIEST-DATE
026600         END-IF
026700     END-IF.
026800 1210-EXIT.
026900     EXIT.
027000*---------------------------------------------------------------*
027100 2000-CALL-ESTIMATION-ENGINE.
027200*---------------------------------------------------------------*
027300     MOVE PXLNK-RUN-AIRPORT TO BL1-AIRPORT.
027400     MOVE PXLNK-RUN-DATE    TO WS-RUN-DATE-DISPLAY.
027500     MOVE WS-RDD-YYYY       TO BL1-YYYY.
027600     MOVE WS-RDD-MM         TO BL1-MM.
027700     MOVE WS-RDD-DD         TO BL1-DD.
027800     MOVE WS-BANNER-LINE-1 TO PRINT-RECORD.
027900     WRITE PRINT-RECORD.
028000     CALL 'PAXEST' USING PXLNK-PARAMETER-BLOCK.
028100     ADD 1 TO WS-RUNS-THIS-JOB.
028200*---------------------------------------------------------------*
028300 3000-PRINT-SUMMARY.
028400*---------------------------------------------------------------*
028500     MOVE PXLNK-RETURN-CODE TO RCL-CODE.
028600     EVALUATE TRUE
028700         WHEN PXLNK-RUN-OK
028800             MOVE 'ESTIMATE RUN COMPLETED' TO RCL-TEXT
028900         WHEN PXLNK-AIRPORT-NOT-FOUND
029000             MOVE 'AIRPORT NOT ON FILE'     TO RCL-TEXT
029100         WHEN PXLNK-NO-FLIGHTS-SELECTED
029200             MOVE 'NO FLIGHTS SELECTED'     TO RCL-TEXT
029300         WHEN OTHER
029400             MOVE 'UNKNOWN RETURN CODE'     TO RCL-TEXT
029500     END-EVALUATE.
029600     MOVE WS-RETURN-CODE-LINE TO PRINT-RECORD.
029700     WRITE PRINT-RECORD.
029800     IF  PXLNK-RUN-OK
029900         IF  PXLNK-QUIET-MODE
030000             MOVE PXLNK-TOTAL-PASSENGERS TO QSL-TOTAL-PASSENGERS
030100             MOVE PXLNK-PEAK-HOUR        TO QSL-PEAK-HOUR
030200             MOVE PXLNK-PEAK-HOUR-COUNT  TO QSL-PEAK-HOUR-COUNT
030300             MOVE WS-QUIET-SUMMARY-LINE TO PRINT-RECORD
030400             WRITE PRINT-RECORD
030500         END-IF
030600         IF  PXLNK-SAVE-ESTIMATES
030700             MOVE PXLNK-ESTIMATES-CREATED TO SVL-CREATED
030800             MOVE PXLNK-ESTIMATES-UPDATED TO SVL-UPDATED
030900             MOVE WS-SAVE-LINE TO PRINT-RECORD
031000             WRITE PRINT-RECORD
031100         END-IF
031200     END-IF.
031300*---------------------------------------------------------------*
031400 8000-CLOSE-FILES.
031500*---------------------------------------------------------------*
031600     CLOSE PRINT-FILE.
