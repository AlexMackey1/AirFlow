000100*----------------------------------------------------------------*
000200*  PXACT  --  AIRCRAFT-TYPE REFERENCE RECORD                     *
000300*  SEAT CONFIGURATION BY AIRCRAFT MODEL.  MAINTAINED BY PAXLOAD  *
000400*  (CREATE/UPDATE FROM THE FIXED REFERENCE TABLE), SEARCHED BY   *
000500*  PAXEST DURING STAGE 2 CAPACITY ESTIMATION.                    *
000600*----------------------------------------------------------------*
000700 01  AIRCRAFT-TYPE-RECORD.
000800     05  AC-MODEL                    PIC X(12).
000900     05  AC-MANUFACTURER             PIC X(10).
001000     05  AC-TOTAL-CAPACITY           PIC 9(04).
001100     05  AC-ECONOMY-CAP              PIC 9(04).
001200     05  AC-BUSINESS-CAP             PIC 9(04).
001300     05  AC-FIRST-CAP                PIC 9(04).
001400     05  FILLER                      PIC X(02).
