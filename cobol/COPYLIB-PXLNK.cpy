000100*----------------------------------------------------------------*
000200*  PXLNK  --  PAXDRV / PAXEST CALL PARAMETER BLOCK               *
000300*  PASSED VERBATIM ON THE "CALL 'PAXEST' USING" STATEMENT AND ON *
000400*  PAXEST'S "PROCEDURE DIVISION USING".  FIRST GROUP IS INPUT,   *
000500*  SECOND GROUP IS RESULTS RETURNED TO THE DRIVER.               *
000600*----------------------------------------------------------------*
000700 01  PXLNK-PARAMETER-BLOCK.
000800     05  PXLNK-RUN-AIRPORT           PIC X(03).
000900     05  PXLNK-RUN-DATE              PIC 9(08).
001000     05  PXLNK-SAVE-SWITCH           PIC X(01).
001100         88  PXLNK-SAVE-ESTIMATES        VALUE 'Y'.
001200     05  PXLNK-QUIET-SWITCH          PIC X(01).
001300         88  PXLNK-QUIET-MODE            VALUE 'Y'.
001400     05  PXLNK-RETURN-CODE          PIC 9(02) USAGE COMP.
001500         88  PXLNK-RUN-OK                VALUE 0.
001600         88  PXLNK-AIRPORT-NOT-FOUND     VALUE 1.
001700         88  PXLNK-NO-FLIGHTS-SELECTED   VALUE 2.
001800     05  PXLNK-TOTAL-PASSENGERS     PIC S9(08) USAGE COMP.
001900     05  PXLNK-PEAK-HOUR             PIC 9(02) USAGE COMP.
002000     05  PXLNK-PEAK-HOUR-COUNT      PIC S9(06) USAGE COMP.
002100     05  PXLNK-FLIGHTS-SELECTED     PIC S9(04) USAGE COMP.
002200     05  PXLNK-ESTIMATES-CREATED    PIC S9(04) USAGE COMP.
002300     05  PXLNK-ESTIMATES-UPDATED    PIC S9(04) USAGE COMP.
