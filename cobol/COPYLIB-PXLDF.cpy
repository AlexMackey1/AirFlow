000100*----------------------------------------------------------------*
000200*  PXLDF  --  LOAD-FACTOR REFERENCE RECORD                       *
000300*  ONE ROW PER (ROUTE TYPE / SEASON / AIRLINE) LOAD-FACTOR RULE. *
000400*  MAINTAINED BY PAXLOAD, SEARCHED BY PAXEST'S FIVE-STEP LOOKUP  *
000500*  HIERARCHY (STAGE 2 OF THE ESTIMATION ENGINE).                 *
000600*----------------------------------------------------------------*
000700 01  LOAD-FACTOR-RECORD.
000800     05  LF-ROUTE-TYPE               PIC X(10).
000900     05  LF-SEASON                   PIC X(08).
001000     05  LF-AIRLINE                  PIC X(20).
001100     05  LF-PERCENTAGE               PIC V9(04).
001200     05  LF-IS-DEFAULT               PIC X(01).
001300     05  LF-SOURCE                   PIC X(30).
001400     05  FILLER                      PIC X(02).
