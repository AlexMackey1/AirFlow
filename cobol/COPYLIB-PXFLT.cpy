000100*----------------------------------------------------------------*
000200*  PXFLT  --  DAILY FLIGHT SCHEDULE RECORD                       *
000300*  ONE ROW PER SCHEDULED MOVEMENT.  INPUT TO PAXEST (STAGE 1     *
000400*  SELECTION FILTERS ON ORIGIN/DEP-DATE/STATUS) AND SCANNED BY   *
000500*  PAXDRV WHEN NO RUN DATE PARAMETER IS SUPPLIED (R15).          *
000600*----------------------------------------------------------------*
000700 01  FLIGHT-RECORD.
000800     05  FL-FLIGHT-NUMBER            PIC X(08).
000900     05  FL-ORIGIN                   PIC X(03).
001000     05  FL-DESTINATION              PIC X(03).
001100     05  FL-DEP-DATE                 PIC 9(08).
001200     05  FL-DEP-TIME                 PIC 9(04).
001300     05  FL-ARR-DATE                 PIC 9(08).
001400     05  FL-ARR-TIME                 PIC 9(04).
001500     05  FL-AIRCRAFT-MODEL           PIC X(12).
001600     05  FL-AIRLINE                  PIC X(20).
001700     05  FL-STATUS                   PIC X(10).
001800     05  FL-ROUTE-TYPE               PIC X(10).
001900     05  FILLER                      PIC X(02).
