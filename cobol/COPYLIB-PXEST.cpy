000100*----------------------------------------------------------------*
000200*  PXEST  --  HOURLY PASSENGER-ESTIMATE RECORD                   *
000300*  ONE ROW PER HOUR OF DAY (24 PER AIRPORT/DATE RUN), INCLUDING  *
000400*  ZERO HOURS.  WRITTEN AND UPSERTED BY PAXEST STAGE "OUTPUT";   *
000500*  READ BY PAXDRV TO COUNT CREATED VERSUS UPDATED ROWS (R16).    *
000600*----------------------------------------------------------------*
000700 01  PASSENGER-ESTIMATE-RECORD.
000800     05  PE-AIRPORT                  PIC X(03).
000900     05  PE-DATE                     PIC 9(08).
001000     05  PE-HOUR                     PIC 9(02).
001100     05  PE-PASSENGER-COUNT          PIC 9(06).
001200     05  PE-CONFIDENCE               PIC V9(02).
001300     05  FILLER                      PIC X(02).
