000100*===============================================================*
000200* PROGRAM NAME:    PAXHEAT
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/02/96 ED ACKERMAN     CREATED FOR THE TERMINAL PLANNING DESK
000900*                          TO TURN RAW POSITION PINGS INTO A
001000*                          NORMALIZED INTENSITY FILE FOR THE
001100*                          FLOOR-PLAN HEATMAP OVERLAY.
001200* 04/02/98 R HALVERSON     SWITCHED THE ORDERING PASS TO A SORT
001300*                          VERB INSTEAD OF THE HOME-GROWN BUBBLE
001400*                          SORT - MUCH FASTER ON A BUSY TERMINAL.
001500* 11/30/99 R HALVERSON     Y2K - HM-TIMESTAMP CARRIES THE FULL 4
001600*                          DIGIT YEAR (CCYYMMDDHHMMSS), VERIFIED.
001700* 02/03/04 T OYELARAN      AIRPORT PROMPT NOW LISTS THE VALID
001800*                          CODES ON A BAD ENTRY INSTEAD OF JUST
001900*                          ABENDING THE RUN.
002000* 06/14/06 T OYELARAN      TR-2146 - INTENSITY WAS BEING SCALED
002100*                          AGAINST THE RUN'S OWN BUSIEST FLIGHT
002200*                          INSTEAD OF THE STANDARD 200-SEAT NORM,
002300*                          SO THE SAME PAX COUNT SCORED DIFFERENTLY
002400*                          RUN TO RUN.  NOW DIVIDES BY THE FIXED
002500*                          CONSTANT AND CAPS AT 1.0000.  SUMMARY
002600*                          LINE 3 NOW PRINTS "NONE" INSTEAD OF A
002700*                          ZERO TIMESTAMP WHEN NOTHING WAS SELECTED.
002800* 07/19/06 T OYELARAN      TR-2151 - PULLED THE LOW/MEDIUM/HIGH
002900*                          BAND DISTRIBUTION COUNT OFF SUMMARY
003000*                          LINE 4.  TERMINAL PLANNING NEVER ASKED
003100*                          FOR IT ON THIS RUN - THAT KIND OF
003200*                          BANDING BELONGS TO THE ESTIMATOR'S
003300*                          CONFIDENCE SCORE ON THE PAXEST SIDE,
003400*                          NOT TO THE HEATMAP INTENSITY VALUE.
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  PAXHEAT.
003800 AUTHOR.        ED ACKERMAN.
003900 INSTALLATION.  AIRPORT OPERATIONS PLANNING GROUP.
004000 DATE-WRITTEN.  05/02/96.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3090.
004900 OBJECT-COMPUTER. IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT AIRPORT-FILE ASSIGN TO APTFILE
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS IS WS-AIRPORT-FILE-STATUS.
005900*
006000     SELECT HEATMAP-OBSERVATION-FILE ASSIGN TO HOBFILE
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS WS-OBSERVATION-FILE-STATUS.
006300*
006400     SELECT HEATMAP-POINT-FILE ASSIGN TO HPTFILE
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS IS WS-POINT-FILE-STATUS.
006700*
006800     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
006900*
007000     SELECT PRINT-FILE ASSIGN TO PRTFILE
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS WS-PRINT-FILE-STATUS.
007300*===============================================================*
007400 DATA DIVISION.
007500*---------------------------------------------------------------*
007600 FILE SECTION.
007700*---------------------------------------------------------------*
007800 FD  AIRPORT-FILE RECORDING MODE F.
007900     COPY PXAPT.
008000*---------------------------------------------------------------*
008100 FD  HEATMAP-OBSERVATION-FILE RECORDING MODE F.
008200     COPY PXHOB.
008300*---------------------------------------------------------------*
008400 FD  HEATMAP-POINT-FILE RECORDING MODE F.
008500     COPY PXHPT.
008600*---------------------------------------------------------------*
008700 SD  SORT-WORK-FILE RECORDING MODE F.
008800 01  SORT-RECORD.
008900     05  SR-TIMESTAMP                    PIC 9(14).
009000*                                                                *
009100*    OBSERVATION TIMESTAMP, DATE/TIME SPLIT - KEPT FOR THE       *
009200*    "NEWEST OBSERVATION" LINE ON THE RUN REPORT.                *
009300     05  SR-TIMESTAMP-SPLIT REDEFINES SR-TIMESTAMP.
009400         10  SR-TS-DATE                  PIC 9(08).
009500         10  SR-TS-TIME                  PIC 9(06).
009600     05  SR-LATITUDE                     PIC S9(03)V9(06).
009700     05  SR-LONGITUDE                    PIC S9(03)V9(06).
009800     05  SR-PAX-COUNT                    PIC 9(05).
009900*---------------------------------------------------------------*
010000 FD  PRINT-FILE RECORDING MODE F.
010100 01  PRINT-RECORD                        PIC X(132).
010200*===============================================================*
010300 WORKING-STORAGE SECTION.
010400*---------------------------------------------------------------*
010500 01  WS-FILE-STATUS-FIELDS.
010600     05  WS-AIRPORT-FILE-STATUS          PIC X(02).
010700         88  WS-AIRPORT-FILE-OK                  VALUE '00'.
010800         88  WS-AIRPORT-FILE-EOF                 VALUE '10'.
010900     05  WS-OBSERVATION-FILE-STATUS      PIC X(02).
011000         88  WS-OBSERVATION-FILE-OK              VALUE '00'.
011100         88  WS-OBSERVATION-FILE-EOF             VALUE '10'.
011200     05  WS-POINT-FILE-STATUS            PIC X(02).
011300     05  WS-PRINT-FILE-STATUS            PIC X(02).
011400*---------------------------------------------------------------*
011500 01  WS-SWITCHES.
011600     05  WS-AIRPORT-FOUND-SW             PIC X(01) VALUE 'N'.
011700         88  WS-AIRPORT-FOUND                        VALUE 'Y'.
011800     05  WS-AIRPORT-EOF-SW               PIC X(01) VALUE 'N'.
011900         88  WS-AIRPORT-FILE-DONE                    VALUE 'Y'.
012000     05  WS-SORT-RETURN-EOF-SW           PIC X(01) VALUE 'N'.
012100         88  WS-SORT-RETURN-DONE                     VALUE 'Y'.
012200*---------------------------------------------------------------*
012300 01  WS-RUN-AIRPORT                      PIC X(03).
012400 01  WS-OPERATOR-RESPONSE                PIC X(03).
012500*---------------------------------------------------------------*
012600*  RUN TOTALS.                                                  *
012700*---------------------------------------------------------------*
012800 01  WS-NEWEST-TIMESTAMP                 PIC 9(14) VALUE 0.
012900 01  WS-NEWEST-TS-SPLIT REDEFINES WS-NEWEST-TIMESTAMP.
013000     05  WS-NEWEST-TS-DATE                PIC 9(08).
013100     05  WS-NEWEST-TS-TIME                PIC 9(06).
013200 01  WS-POINTS-SELECTED                  PIC S9(05) USAGE COMP
013300                                          VALUE 0.
013400 01  WS-POINTS-WRITTEN                   PIC S9(05) USAGE COMP
013500                                          VALUE 0.
013600*---------------------------------------------------------------*
013700 01  WS-INTENSITY-WORK                   PIC 9V9(04).
013800*---------------------------------------------------------------*
013900*  REPORT LINES                                                 *
014000*---------------------------------------------------------------*
014100 01  WS-HEADING-LINE-1.
014200     05  FILLER PIC X(28) VALUE 'HEATMAP INTENSITY NORMALIZE'.
014300     05  FILLER PIC X(01) VALUE 'R'.
014400     05  FILLER PIC X(01) VALUE SPACE.
014500     05  HL1-AIRPORT                     PIC X(03).
014600     05  FILLER PIC X(99) VALUE SPACE.
014700 01  WS-BAD-AIRPORT-LINE.
014800     05  FILLER PIC X(20) VALUE 'AIRPORT NOT ON FILE:'.
014900     05  FILLER PIC X(01) VALUE SPACE.
015000     05  BAL-AIRPORT                     PIC X(03).
015100     05  FILLER PIC X(108) VALUE SPACE.
015200 01  WS-VALID-CODES-HEADING.
015300     05  FILLER PIC X(24) VALUE 'VALID AIRPORT CODES ARE'.
015400     05  FILLER PIC X(01) VALUE ':'.
015500     05  FILLER PIC X(107) VALUE SPACE.
015600 01  WS-VALID-CODE-LINE.
015700     05  FILLER PIC X(04) VALUE SPACE.
015800     05  VCL-CODE                        PIC X(03).
015900     05  FILLER PIC X(01) VALUE SPACE.
016000     05  VCL-NAME                        PIC X(30).
016100     05  FILLER PIC X(94) VALUE SPACE.
016200 01  WS-SUMMARY-LINE-1.
016300     05  FILLER PIC X(28) VALUE 'OBSERVATIONS SELECTED ..... '.
016400     05  SL1-SELECTED                    PIC ZZZZ9.
016500     05  FILLER PIC X(99) VALUE SPACE.
016600 01  WS-SUMMARY-LINE-2.
016700     05  FILLER PIC X(28) VALUE 'HEATMAP POINTS WRITTEN .... '.
016800     05  SL2-WRITTEN                     PIC ZZZZ9.
016900     05  FILLER PIC X(99) VALUE SPACE.
017000 01  WS-SUMMARY-LINE-3.
017100     05  FILLER PIC X(28) VALUE 'NEWEST OBSERVATION TS ..... '.
017200     05  SL3-DATE                        PIC 9(08).
017300     05  FILLER PIC X(01) VALUE SPACE.
017400     05  SL3-TIME                        PIC 9(06).
017500     05  FILLER PIC X(81) VALUE SPACE.
017600*                                                                *
017700*    NO-OBSERVATIONS VIEW OF THE SAME LINE (4TH REDEFINES) - THE  *
017800*    LABEL FILLER IS LEFT UNTOUCHED, ONLY THE TIMESTAMP AREA IS   *
017900*    OVERWRITTEN WITH 'NONE' WHEN THE AIRPORT SELECTED NOTHING.   *
018000 01  WS-SUMMARY-LINE-3-NONE REDEFINES WS-SUMMARY-LINE-3.
018100     05  FILLER PIC X(28).
018200     05  SL3N-TEXT                       PIC X(04).
018300     05  FILLER PIC X(100).
018400*===============================================================*
018500 PROCEDURE DIVISION.
018600*---------------------------------------------------------------*
018700 0000-MAIN-PROCESSING.
018800*---------------------------------------------------------------*
018900     PERFORM 1000-OPEN-REPORT-FILES.
019000     PERFORM 1100-PROMPT-AIRPORT.
019100     PERFORM 1200-VALIDATE-AIRPORT.
019200     IF  WS-AIRPORT-FOUND
019300         SORT SORT-WORK-FILE
019400             ON DESCENDING KEY SR-TIMESTAMP
019500             INPUT PROCEDURE  2000-SELECT-OBSERVATIONS
019600             OUTPUT PROCEDURE 3000-EMIT-POINTS
019700     END-IF.
019800     PERFORM 4000-PRINT-SUMMARY.
019900     PERFORM 8000-CLOSE-FILES.
020000     STOP RUN.
020100*---------------------------------------------------------------*
020200 1000-OPEN-REPORT-FILES.
020300*---------------------------------------------------------------*
020400     OPEN OUTPUT PRINT-FILE.
020500     MOVE 'DUB' TO HL1-AIRPORT.
020600*---------------------------------------------------------------*
020700 1100-PROMPT-AIRPORT.
020800*---------------------------------------------------------------*
020900*    R17 - AIRPORT PARAMETER, BLANK RESPONSE DEFAULTS TO DUB.    *
021000     DISPLAY 'AIRPORT CODE FOR HEATMAP RUN (BLANK = DUB): '
021100             WITH NO ADVANCING.
021200     ACCEPT WS-OPERATOR-RESPONSE.
021300     IF  WS-OPERATOR-RESPONSE = SPACES
021400         MOVE 'DUB' TO WS-RUN-AIRPORT
021500     ELSE
021600         MOVE WS-OPERATOR-RESPONSE TO WS-RUN-AIRPORT
021700     END-IF.
021800     MOVE WS-RUN-AIRPORT TO HL1-AIRPORT.
021900     MOVE WS-HEADING-LINE-1 TO PRINT-RECORD.
022000     WRITE PRINT-RECORD.
022100*---------------------------------------------------------------*
022200 1200-VALIDATE-AIRPORT.
022300*---------------------------------------------------------------*
022400     OPEN INPUT AIRPORT-FILE.
022500     PERFORM 1210-READ-ONE-AIRPORT-CHECK THRU 1210-EXIT
022600         UNTIL WS-AIRPORT-FILE-DONE OR WS-AIRPORT-FOUND.
022700     IF  NOT WS-AIRPORT-FOUND
022800         MOVE WS-RUN-AIRPORT TO BAL-AIRPORT
022900         MOVE WS-BAD-AIRPORT-LINE TO PRINT-RECORD
023000         WRITE PRINT-RECORD
023100         MOVE WS-VALID-CODES-HEADING TO PRINT-RECORD
023200         WRITE PRINT-RECORD
023300         CLOSE AIRPORT-FILE
023400         OPEN INPUT AIRPORT-FILE
023500         MOVE 'N' TO WS-AIRPORT-EOF-SW
023600         PERFORM 1220-LIST-ONE-VALID-CODE THRU 1220-EXIT
023700             UNTIL WS-AIRPORT-FILE-DONE
023800     END-IF.
023900     CLOSE AIRPORT-FILE.
024000*---------------------------------------------------------------*
024100 1210-READ-ONE-AIRPORT-CHECK.
024200*---------------------------------------------------------------*
024300     READ AIRPORT-FILE
024400         AT END
024500             SET WS-AIRPORT-FILE-DONE TO TRUE
024600             GO TO 1210-EXIT
024700     END-READ.
024800     IF  AP-IATA-CODE = WS-RUN-AIRPORT
024900         SET WS-AIRPORT-FOUND TO TRUE
025000     END-IF.
025100 1210-EXIT.
025200     EXIT.
025300*---------------------------------------------------------------*
025400 1220-LIST-ONE-VALID-CODE.
025500*---------------------------------------------------------------*
025600     READ AIRPORT-FILE
025700         AT END
025800             SET WS-AIRPORT-FILE-DONE TO TRUE
025900             GO TO 1220-EXIT
026000     END-READ.
026100     MOVE AP-IATA-CODE TO VCL-CODE.
026200     MOVE AP-AIRPORT-NAME TO VCL-NAME.
026300     MOVE WS-VALID-CODE-LINE TO PRINT-RECORD.
026400     WRITE PRINT-RECORD.
026500 1220-EXIT.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 2000-SELECT-OBSERVATIONS.
026900*---------------------------------------------------------------*
027000*    INPUT SIDE OF THE SORT - ALSO WHERE THE RUN'S NEWEST        *
027100*    TIMESTAMP IS ESTABLISHED FOR THE SUMMARY REPORT.            *
027200     OPEN INPUT HEATMAP-OBSERVATION-FILE.
027300     PERFORM 2010-READ-ONE-OBSERVATION THRU 2010-EXIT
027400         UNTIL WS-OBSERVATION-FILE-EOF.
027500     CLOSE HEATMAP-OBSERVATION-FILE.
027600 2000-EXIT.
027700     EXIT.
027800*---------------------------------------------------------------*
027900 2010-READ-ONE-OBSERVATION.
028000*---------------------------------------------------------------*
028100     READ HEATMAP-OBSERVATION-FILE
028200         AT END
028300             SET WS-OBSERVATION-FILE-EOF TO TRUE
028400             GO TO 2010-EXIT
028500     END-READ.
028600     IF  HM-AIRPORT = WS-RUN-AIRPORT
028700         ADD 1 TO WS-POINTS-SELECTED
028800         MOVE HM-TIMESTAMP  TO SR-TIMESTAMP
028900         MOVE HM-LATITUDE   TO SR-LATITUDE
029000         MOVE HM-LONGITUDE  TO SR-LONGITUDE
029100         MOVE HM-PAX-COUNT  TO SR-PAX-COUNT
029200         RELEASE SORT-RECORD
029300         IF  HM-TIMESTAMP > WS-NEWEST-TIMESTAMP
029400             MOVE HM-TIMESTAMP TO WS-NEWEST-TIMESTAMP
029500         END-IF
029600     END-IF.
029700 2010-EXIT.
029800     EXIT.
029900*---------------------------------------------------------------*
030000 3000-EMIT-POINTS.
030100*---------------------------------------------------------------*
030200*    OUTPUT SIDE OF THE SORT - RETURNS ROWS NEWEST-FIRST.        *
030300     OPEN OUTPUT HEATMAP-POINT-FILE.
030400     PERFORM 3010-RETURN-ONE-POINT THRU 3010-EXIT
030500         UNTIL WS-SORT-RETURN-DONE.
030600     CLOSE HEATMAP-POINT-FILE.
030700 3000-EXIT.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 3010-RETURN-ONE-POINT.
031100*---------------------------------------------------------------*
031200     RETURN SORT-WORK-FILE
031300         AT END
031400             SET WS-SORT-RETURN-DONE TO TRUE
031500             GO TO 3010-EXIT
031600     END-RETURN.
031700     MOVE SR-LATITUDE                TO HP-LATITUDE.
031800     MOVE SR-LONGITUDE               TO HP-LONGITUDE.
031900*    R17 - INTENSITY IS PAX COUNT OVER THE FIXED 200-SEAT NORM,   *
032000*    CAPPED AT 1.0000 SO A HEAVY FLIGHT DOES NOT BLOW OUT THE     *
032100*    MAP SCALE.                                                  *
032200     COMPUTE WS-INTENSITY-WORK ROUNDED =
032300             SR-PAX-COUNT / 200.
032400     IF  WS-INTENSITY-WORK > 1
032500         MOVE 1 TO WS-INTENSITY-WORK
032600     END-IF.
032700     MOVE WS-INTENSITY-WORK          TO HP-INTENSITY.
032800     WRITE HEATMAP-POINT-RECORD.
032900     ADD 1 TO WS-POINTS-WRITTEN.
033000 3010-EXIT.
033100     EXIT.
033200*---------------------------------------------------------------*
033300 4000-PRINT-SUMMARY.
033400*---------------------------------------------------------------*
033500     MOVE WS-POINTS-SELECTED TO SL1-SELECTED.
033600     MOVE WS-SUMMARY-LINE-1  TO PRINT-RECORD.
033700     WRITE PRINT-RECORD.
033800     MOVE WS-POINTS-WRITTEN  TO SL2-WRITTEN.
033900     MOVE WS-SUMMARY-LINE-2  TO PRINT-RECORD.
034000     WRITE PRINT-RECORD.
034100     IF  WS-POINTS-SELECTED = 0
034200         MOVE 'NONE' TO SL3N-TEXT
034300         MOVE WS-SUMMARY-LINE-3-NONE TO PRINT-RECORD
034400     ELSE
034500         MOVE WS-NEWEST-TS-DATE  TO SL3-DATE
034600         MOVE WS-NEWEST-TS-TIME  TO SL3-TIME
034700         MOVE WS-SUMMARY-LINE-3  TO PRINT-RECORD
034800     END-IF.
034900     WRITE PRINT-RECORD.
035000*---------------------------------------------------------------*
035100 8000-CLOSE-FILES.
035200*---------------------------------------------------------------*
035300     CLOSE PRINT-FILE.
