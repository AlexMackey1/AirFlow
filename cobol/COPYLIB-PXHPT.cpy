000100*----------------------------------------------------------------*
000200*  PXHPT  --  HEATMAP POINT RECORD                                *
000300*  ONE OUTPUT ROW PER SELECTED OBSERVATION, CARRYING THE NORMAL-  *
000400*  IZED 0.0000-1.0000 INTENSITY VALUE PRODUCED BY PAXHEAT (R17).  *
000500*----------------------------------------------------------------*
000600 01  HEATMAP-POINT-RECORD.
000700     05  HP-LATITUDE                 PIC S9(03)V9(06).
000800     05  HP-LONGITUDE                PIC S9(03)V9(06).
000900     05  HP-INTENSITY                PIC V9(04).
001000     05  FILLER                      PIC X(04).
