000100*----------------------------------------------------------------*
000200*  PXAPT  --  AIRPORT MASTER RECORD                              *
000300*  ONE ROW PER SERVED AIRPORT.  READ-ONLY REFERENCE FILE USED    *
000400*  TO VALIDATE THE RUN AIRPORT CODE AND TO CARRY ITS DISPLAY     *
000500*  NAME AND LAT/LONG ONTO THE HEATMAP AND ESTIMATION REPORTS.    *
000600*----------------------------------------------------------------*
000700 01  AIRPORT-RECORD.
000800     05  AP-IATA-CODE                PIC X(03).
000900     05  AP-AIRPORT-NAME             PIC X(30).
001000     05  AP-CITY                     PIC X(20).
001100     05  AP-COUNTRY                  PIC X(20).
001200     05  AP-LATITUDE                 PIC S9(03)V9(04).
001300     05  AP-LONGITUDE                PIC S9(03)V9(04).
001400     05  FILLER                      PIC X(03).
