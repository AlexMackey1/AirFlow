000100*===============================================================*
000200* PROGRAM NAME:    PAXEST
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/94 ED ACKERMAN     CREATED FOR AIRPORT OPS PLANNING GROUP
000900*                          - FIVE STAGE ESTIMATION ENGINE, CALLED
001000*                          FROM PAXDRV.
001100* 09/22/95 ED ACKERMAN     ADDED LOAD-FACTOR FIVE STEP LOOKUP
001200*                          HIERARCHY PER OPS REQUEST #1132.
001300* 04/02/98 R HALVERSON     ROUTE-TYPE DEFAULT CAPACITY TABLE MOVED
001400*                          TO A REDEFINED LITERAL TABLE SO OPS CAN
001500*                          READ THE VALUES WITHOUT A COMPILE.
001600* 11/30/99 R HALVERSON     Y2K - FL-DEP-DATE AND PE-DATE CARRY THE
001700*                          FULL 8 DIGIT CENTURY. VERIFIED AGAINST
001800*                          THE 01/01/2000 TEST DECK.
001900* 06/14/01 T OYELARAN      HOURLY BUCKET WRAPAROUND FIX FOR RED-EYE
002000*                          DEPARTURES (00:00-02:59) PER TICKET 4471.
002100* 02/03/04 T OYELARAN      QUIET-MODE SWITCH ADDED SO PAXDRV CAN
002200*                          SUPPRESS DETAIL WHEN RUN FROM THE WEB
002300*                          FRONT END.
002400* 08/02/06 T OYELARAN      TR-2156 - SLOT 1'S ROUNDED COMPUTE IN
002500*                          THE ARRIVAL-SLOT BUILD WAS IMMEDIATELY
002600*                          OVERWRITTEN BY THE TRUNCATING COMPUTE
002700*                          RIGHT AFTER IT AND NEVER DID ANYTHING -
002800*                          REMOVED.
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  PAXEST.
003200 AUTHOR.        ED ACKERMAN.
003300 INSTALLATION.  AIRPORT OPERATIONS PLANNING GROUP.
003400 DATE-WRITTEN.  03/11/94.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3090.
004300 OBJECT-COMPUTER. IBM-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT AIRPORT-FILE ASSIGN TO APTFILE
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS IS WS-AIRPORT-FILE-STATUS.
005300*
005400     SELECT AIRCRAFT-TYPE-FILE ASSIGN TO ACTFILE
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS WS-AIRCRAFT-FILE-STATUS.
005700*
005800     SELECT LOAD-FACTOR-FILE ASSIGN TO LDFFILE
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS IS WS-LOAD-FACTOR-FILE-STATUS.
006100*
006200     SELECT FLIGHT-FILE ASSIGN TO FLTFILE
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS WS-FLIGHT-FILE-STATUS.
006500*
006600     SELECT ESTIMATE-FILE ASSIGN TO ESTFILE
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS IS WS-ESTIMATE-FILE-STATUS.
006900*
007000     SELECT ESTIMATE-OUT-FILE ASSIGN TO ESTNEW
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS WS-ESTIMATE-OUT-STATUS.
007300*
007400     SELECT PRINT-FILE ASSIGN TO PRTFILE
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS IS WS-PRINT-FILE-STATUS.
007700*===============================================================*
007800 DATA DIVISION.
007900*---------------------------------------------------------------*
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200 FD  AIRPORT-FILE RECORDING MODE F.
008300     COPY PXAPT.
008400*---------------------------------------------------------------*
008500 FD  AIRCRAFT-TYPE-FILE RECORDING MODE F.
008600     COPY PXACT.
008700*---------------------------------------------------------------*
008800 FD  LOAD-FACTOR-FILE RECORDING MODE F.
008900     COPY PXLDF.
009000*---------------------------------------------------------------*
009100 FD  FLIGHT-FILE RECORDING MODE F.
009200     COPY PXFLT.
009300*---------------------------------------------------------------*
009400 FD  ESTIMATE-FILE RECORDING MODE F.
009500     COPY PXEST.
009600*---------------------------------------------------------------*
009700 FD  ESTIMATE-OUT-FILE RECORDING MODE F.
009800 01  ESTIMATE-OUT-RECORD                 PIC X(23).
009900*---------------------------------------------------------------*
010000 FD  PRINT-FILE RECORDING MODE F.
010100 01  PRINT-RECORD                    PIC X(132).
010200*===============================================================*
010300 WORKING-STORAGE SECTION.
010400*---------------------------------------------------------------*
010500 01  WS-FILE-STATUS-FIELDS.
010600     05  WS-AIRPORT-FILE-STATUS      PIC X(02).
010700         88  WS-AIRPORT-FILE-OK              VALUE '00'.
010800         88  WS-AIRPORT-FILE-EOF             VALUE '10'.
010900     05  WS-AIRCRAFT-FILE-STATUS     PIC X(02).
011000         88  WS-AIRCRAFT-FILE-OK             VALUE '00'.
011100         88  WS-AIRCRAFT-FILE-EOF            VALUE '10'.
011200     05  WS-LOAD-FACTOR-FILE-STATUS  PIC X(02).
011300         88  WS-LOAD-FACTOR-FILE-OK          VALUE '00'.
011400         88  WS-LOAD-FACTOR-FILE-EOF         VALUE '10'.
011500     05  WS-FLIGHT-FILE-STATUS       PIC X(02).
011600         88  WS-FLIGHT-FILE-OK               VALUE '00'.
011700         88  WS-FLIGHT-FILE-EOF              VALUE '10'.
011800     05  WS-ESTIMATE-FILE-STATUS     PIC X(02).
011900         88  WS-ESTIMATE-FILE-OK             VALUE '00'.
012000         88  WS-ESTIMATE-FILE-EOF            VALUE '10'.
012100     05  WS-ESTIMATE-OUT-STATUS      PIC X(02).
012200     05  WS-PRINT-FILE-STATUS        PIC X(02).
012300*---------------------------------------------------------------*
012400 01  WS-SWITCHES.
012500     05  WS-AIRPORT-FOUND-SW         PIC X(01) VALUE 'N'.
012600         88  WS-AIRPORT-FOUND                    VALUE 'Y'.
012700     05  WS-FLIGHT-EOF-SW            PIC X(01) VALUE 'N'.
012800         88  WS-FLIGHT-EOF                       VALUE 'Y'.
012900     05  WS-AIRCRAFT-EOF-SW          PIC X(01) VALUE 'N'.
013000         88  WS-AIRCRAFT-EOF                     VALUE 'Y'.
013100     05  WS-LOAD-FACTOR-EOF-SW       PIC X(01) VALUE 'N'.
013200         88  WS-LOAD-FACTOR-EOF                  VALUE 'Y'.
013300     05  WS-ESTIMATE-EOF-SW          PIC X(01) VALUE 'N'.
013400         88  WS-ESTIMATE-EOF                     VALUE 'Y'.
013500     05  WS-DEFAULT-AIRCRAFT-SW      PIC X(01).
013600         88  WS-DEFAULT-AIRCRAFT-USED            VALUE 'Y'.
013700     05  WS-DEFAULT-LOAD-FACTOR-SW   PIC X(01).
013800         88  WS-DEFAULT-LOAD-FACTOR-USED         VALUE 'Y'.
013900     05  WS-ESTIMATE-MATCH-SW        PIC X(01).
014000         88  WS-ESTIMATE-ROW-MATCHED             VALUE 'Y'.
014100*---------------------------------------------------------------*
014200 01  WS-SEASON-FIELDS.
014300     05  WS-RUN-MONTH                PIC 9(02) USAGE COMP.
014400     05  WS-SEASON-CODE              PIC X(08) VALUE SPACES.
014500*---------------------------------------------------------------*
014600*  AIRCRAFT-TYPE TABLE - LOADED ONCE FROM AIRCRAFT-TYPE-FILE     *
014700*---------------------------------------------------------------*
014800 01  WS-AIRCRAFT-TABLE-SIZE          PIC S9(03) USAGE COMP
014900                                      VALUE 0.
015000 01  WS-AIRCRAFT-TABLE.
015100     05  WS-AC-ROW OCCURS 1 TO 50 TIMES
015200             DEPENDING ON WS-AIRCRAFT-TABLE-SIZE
015300             INDEXED BY AC-IDX.
015400         10  WS-AC-MODEL             PIC X(12).
015500         10  WS-AC-TOTAL-CAPACITY    PIC 9(04).
015600*---------------------------------------------------------------*
015700*  LOAD-FACTOR TABLE - LOADED ONCE FROM LOAD-FACTOR-FILE         *
015800*---------------------------------------------------------------*
015900 01  WS-LOAD-FACTOR-TABLE-SIZE       PIC S9(03) USAGE COMP
016000                                      VALUE 0.
016100 01  WS-LOAD-FACTOR-TABLE.
016200     05  WS-LF-ROW OCCURS 1 TO 30 TIMES
016300             DEPENDING ON WS-LOAD-FACTOR-TABLE-SIZE
016400             INDEXED BY LF-IDX.
016500         10  WS-LF-ROUTE-TYPE        PIC X(10).
016600         10  WS-LF-SEASON            PIC X(08).
016700         10  WS-LF-AIRLINE           PIC X(20).
016800         10  WS-LF-PERCENTAGE        PIC V9(04).
016900         10  WS-LF-IS-DEFAULT        PIC X(01).
017000*---------------------------------------------------------------*
017100*  R2 - DEFAULT SEAT CAPACITY BY ROUTE TYPE, A REDEFINED         *
017200*  LITERAL TABLE SO THE VALUES ARE VISIBLE WITHOUT A RECOMPILE.  *
017300*---------------------------------------------------------------*
017400 01  WS-DEFAULT-CAPACITY-VALUES.
017500     05  FILLER  PIC X(20) VALUE 'SHORT-HAUL     00180'.
017600     05  FILLER  PIC X(20) VALUE 'LONG-HAUL      00350'.
017700     05  FILLER  PIC X(20) VALUE 'REGIONAL       00080'.
017800 01  WS-DEFAULT-CAPACITY-TABLE REDEFINES
017900             WS-DEFAULT-CAPACITY-VALUES.
018000     05  WS-DCAP-ROW OCCURS 3 TIMES INDEXED BY DCAP-IDX.
018100         10  WS-DCAP-ROUTE-TYPE      PIC X(15).
018200         10  WS-DCAP-CAPACITY        PIC 9(05).
018300*---------------------------------------------------------------*
018400*  R4 STEP 5 - HARD-CODED LOAD FACTOR FALLBACK BY ROUTE TYPE.    *
018500*---------------------------------------------------------------*
018600 01  WS-FALLBACK-LF-VALUES.
018700     05  FILLER  PIC X(19) VALUE 'SHORT-HAUL     8400'.
018800     05  FILLER  PIC X(19) VALUE 'LONG-HAUL      8200'.
018900     05  FILLER  PIC X(19) VALUE 'REGIONAL       7800'.
019000 01  WS-FALLBACK-LF-TABLE REDEFINES WS-FALLBACK-LF-VALUES.
019100     05  WS-FBLF-ROW OCCURS 3 TIMES INDEXED BY FBLF-IDX.
019200         10  WS-FBLF-ROUTE-TYPE      PIC X(15).
019300         10  WS-FBLF-PERCENTAGE      PIC V9(04).
019400*---------------------------------------------------------------*
019500*  R6 - ARRIVAL WINDOW (MINUTES BEFORE DEPARTURE) BY ROUTE TYPE. *
019600*---------------------------------------------------------------*
019700 01  WS-ARRIVAL-WINDOW-VALUES.
019800     05  FILLER  PIC X(21) VALUE 'SHORT-HAUL     090120'.
019900     05  FILLER  PIC X(21) VALUE 'LONG-HAUL      150180'.
020000     05  FILLER  PIC X(21) VALUE 'REGIONAL       060090'.
020100 01  WS-ARRIVAL-WINDOW-TABLE REDEFINES WS-ARRIVAL-WINDOW-VALUES.
020200     05  WS-WIN-ROW OCCURS 3 TIMES INDEXED BY WIN-IDX.
020300         10  WS-WIN-ROUTE-TYPE       PIC X(15).
020400         10  WS-WIN-MIN-MINUTES      PIC 9(03).
020500         10  WS-WIN-MAX-MINUTES      PIC 9(03).
020600*---------------------------------------------------------------*
020700*  R8 - NORMALIZED BELL-CURVE WEIGHTS, N ALWAYS = 3 (SEE R6/R7). *
020800*  COMPUTED ONCE BY HAND WHEN THE PROGRAM WAS WRITTEN - SEE THE  *
020900*  MAINTENANCE LOG IF THE ARRIVAL WINDOW SPREAD EVER CHANGES.    *
021000*---------------------------------------------------------------*
021100 01  WS-BELL-CURVE-WEIGHTS.
021200     05  WS-BCW-SLOT-1               PIC V9(06) VALUE .106507.
021300     05  WS-BCW-SLOT-2               PIC V9(06) VALUE .786986.
021400*---------------------------------------------------------------*
021500*  SELECTED-FLIGHT TABLE - STAGE 1 BUILDS THIS, STAGES 2-5 WALK  *
021600*  IT.  SAME OCCURS-DEPENDING-ON SHAPE AS THE CLAIMS TABLE USED  *
021700*  ELSEWHERE IN THIS SHOP'S BATCH SUITE.                         *
021800*---------------------------------------------------------------*
021900 01  WS-FLIGHTS-SELECTED-COUNT       PIC S9(04) USAGE COMP
022000                                      VALUE 0.
022100 01  WS-FLIGHTS-KNOWN-AIRCRAFT-CNT   PIC S9(04) USAGE COMP
022200                                      VALUE 0.
022300 01  WS-FLIGHTS-NEED-DEFAULT-CNT     PIC S9(04) USAGE COMP
022400                                      VALUE 0.
022500 01  WS-SELECTED-FLIGHT-TABLE.
022600     05  WS-SF-ROW OCCURS 1 TO 500 TIMES
022700             DEPENDING ON WS-FLIGHTS-SELECTED-COUNT
022800             INDEXED BY FT-IDX.
022900         10  WS-SF-FLIGHT-NUMBER     PIC X(08).
023000         10  WS-SF-DESTINATION       PIC X(03).
023100         10  WS-SF-DEP-TIME          PIC 9(04).
023200         10  WS-SF-AIRCRAFT-MODEL    PIC X(12).
023300         10  WS-SF-AIRLINE           PIC X(20).
023400         10  WS-SF-ROUTE-TYPE        PIC X(10).
023500         10  WS-SF-CAPACITY          PIC 9(05).
023600         10  WS-SF-DEFAULT-AIRCRAFT  PIC X(01).
023700*---------------------------------------------------------------*
023800*  HOURLY BUCKET TABLE - STAGE 4 AGGREGATION, R12/R13 TOTALS.    *
023900*---------------------------------------------------------------*
024000 01  WS-HOURLY-BUCKET-TABLE.
024100     05  WS-HB-ROW OCCURS 24 TIMES INDEXED BY HR-IDX.
024200         10  WS-HB-PASSENGERS        PIC S9(07) USAGE COMP.
024300         10  WS-HB-CONF-SUM-X100     PIC S9(07) USAGE COMP.
024400         10  WS-HB-CONF-COUNT        PIC S9(05) USAGE COMP.
024500 01  WS-PEAK-HOUR-WORK               PIC 9(02) USAGE COMP
024600                                      VALUE 0.
024700 01  WS-PEAK-COUNT-WORK              PIC S9(07) USAGE COMP
024800                                      VALUE 0.
024900 01  WS-RUN-TOTAL-WORK               PIC S9(08) USAGE COMP
025000                                      VALUE 0.
025100*---------------------------------------------------------------*
025200*  R16 - EXISTING ESTIMATE ROWS, BUFFERED SO THE UPSERT CAN TELL *
025300*  CREATED FROM UPDATED WITHOUT RE-READING THE FILE 24 TIMES.    *
025400*---------------------------------------------------------------*
025500 01  WS-EXISTING-ESTIMATE-SIZE       PIC S9(04) USAGE COMP
025600                                      VALUE 0.
025700 01  WS-EXISTING-ESTIMATE-TABLE.
025800     05  WS-EEX-ROW OCCURS 1 TO 500 TIMES
025900             DEPENDING ON WS-EXISTING-ESTIMATE-SIZE
026000             INDEXED BY EEX-IDX.
026100         10  WS-EEX-AIRPORT              PIC X(03).
026200         10  WS-EEX-DATE                 PIC 9(08).
026300         10  WS-EEX-HOUR                 PIC 9(02).
026400         10  WS-EEX-PASSENGER-COUNT      PIC 9(06).
026500         10  WS-EEX-CONFIDENCE           PIC V9(02).
026600         10  WS-EEX-SUPERSEDED-SW        PIC X(01).
026700*---------------------------------------------------------------*
026800*  PER-FLIGHT WORK FIELDS (STAGES 2-5)                          *
026900*---------------------------------------------------------------*
027000 01  WS-FLIGHT-WORK-FIELDS.
027100     05  WS-FW-CAPACITY              PIC 9(05).
027200     05  WS-FW-LOAD-FACTOR           PIC V9(04).
027300     05  WS-FW-EST-PASSENGERS        PIC 9(06).
027400     05  WS-FW-DEP-MINUTES           PIC S9(05) USAGE COMP.
027500     05  WS-FW-DEP-HH                PIC 9(02).
027600     05  WS-FW-DEP-MM                PIC 9(02).
027700     05  WS-FW-MIN-MINUTES           PIC 9(03).
027800     05  WS-FW-MAX-MINUTES           PIC 9(03).
027900     05  WS-FW-SLOT-MINUTES          PIC S9(05) USAGE COMP.
028000     05  WS-FW-SLOT-HOUR             PIC 9(02) USAGE COMP.
028100     05  WS-FW-SLOT-1-PAX            PIC S9(06) USAGE COMP.
028200     05  WS-FW-SLOT-2-PAX            PIC S9(06) USAGE COMP.
028300     05  WS-FW-SLOT-3-PAX            PIC S9(06) USAGE COMP.
028400     05  WS-FW-REMAINDER             PIC S9(06) USAGE COMP.
028500     05  WS-FW-CONFIDENCE-X100       PIC S9(03) USAGE COMP.
028600     05  WS-FW-CONFIDENCE-DISPLAY    PIC 9V99.
028700     05  WS-FW-CONFIDENCE-LEVEL      PIC X(06).
028800     05  WS-FW-LF-PERCENT-DISPLAY    PIC Z9.9.
028900*---------------------------------------------------------------*
029000*  DEP-TIME REDEFINED FOR HH/MM SPLIT (THIRD REDEFINES IN THIS   *
029100*  PROGRAM, SEE WS-DEFAULT-CAPACITY-TABLE AND WS-FALLBACK-LF-    *
029200*  TABLE ABOVE FOR THE FIRST TWO).                               *
029300*---------------------------------------------------------------*
029400 01  WS-DEP-TIME-NUMERIC             PIC 9(04).
029500 01  WS-DEP-TIME-HHMM REDEFINES WS-DEP-TIME-NUMERIC.
029600     05  WS-DTH-HH                   PIC 9(02).
029700     05  WS-DTH-MM                   PIC 9(02).
029800*---------------------------------------------------------------*
029900 01  WS-EDIT-FIELDS.
030000     05  WS-SEQ-DISPLAY               PIC ZZ9.
030100     05  WS-TOTAL-DISPLAY             PIC ZZ9.
030200*===============================================================*
030300*  REPORT LINES                                                 *
030400*===============================================================*
030500 01  WS-HEADING-LINE-1.
030600     05  FILLER  PIC X(20) VALUE 'AIRPORT PAX ESTIMATE'.
030700     05  FILLER  PIC X(01) VALUE SPACE.
030800     05  HL1-AIRPORT                 PIC X(03).
030900     05  FILLER  PIC X(06) VALUE '  DATE'.
031000     05  HL1-DATE                    PIC X(08).
031100     05  FILLER  PIC X(94) VALUE SPACE.
031200*---------------------------------------------------------------*
031300 01  WS-DETAIL-LINE.
031400     05  FILLER  PIC X(01) VALUE '['.
031500     05  DL-SEQ-NO                   PIC ZZ9.
031600     05  FILLER  PIC X(01) VALUE '/'.
031700     05  DL-TOTAL-NO                 PIC ZZ9.
031800     05  FILLER  PIC X(02) VALUE '] '.
031900     05  DL-FLIGHT-NUMBER            PIC X(08).
032000     05  FILLER  PIC X(01) VALUE SPACE.
032100     05  DL-DESTINATION              PIC X(03).
032200     05  FILLER  PIC X(03) VALUE ' @ '.
032300     05  DL-DEP-HH                   PIC 99.
032400     05  FILLER  PIC X(01) VALUE ':'.
032500     05  DL-DEP-MM                   PIC 99.
032600     05  FILLER  PIC X(03) VALUE ' | '.
032700     05  DL-AIRCRAFT-DISPLAY         PIC X(14).
032800     05  FILLER  PIC X(03) VALUE ' | '.
032900     05  DL-PASSENGERS               PIC ZZZ9.
033000     05  FILLER  PIC X(05) VALUE ' PAX '.
033100     05  FILLER  PIC X(04) VALUE '| LF'.
033200     05  FILLER  PIC X(01) VALUE ':'.
033300     05  DL-LOAD-FACTOR-PCT          PIC Z9.9.
033400     05  FILLER  PIC X(03) VALUE '% |'.
033500     05  FILLER  PIC X(06) VALUE ' CONF:'.
033600     05  DL-CONFIDENCE               PIC 9.99.
033700     05  FILLER  PIC X(01) VALUE SPACE.
033800     05  DL-DEFAULT-MARKER           PIC X(20).
033900*---------------------------------------------------------------*
034000 01  WS-COUNT-LINE-1.
034100     05  FILLER  PIC X(24) VALUE 'FLIGHTS SELECTED .......'.
034200     05  CL-FLIGHTS-SELECTED         PIC ZZZ9.
034300     05  FILLER  PIC X(104) VALUE SPACE.
034400 01  WS-COUNT-LINE-2.
034500     05  FILLER  PIC X(24) VALUE 'KNOWN AIRCRAFT .........'.
034600     05  CL-KNOWN-AIRCRAFT           PIC ZZZ9.
034700     05  FILLER  PIC X(104) VALUE SPACE.
034800 01  WS-COUNT-LINE-3.
034900     05  FILLER  PIC X(24) VALUE 'NEEDING DEFAULT AIRCRAFT'.
035000     05  CL-NEED-DEFAULT             PIC ZZZ9.
035100     05  FILLER  PIC X(104) VALUE SPACE.
035200*---------------------------------------------------------------*
035300 01  WS-HOURLY-HEADING-1.
035400     05  FILLER  PIC X(12) VALUE 'HOUR    '.
035500     05  FILLER  PIC X(14) VALUE 'PASSENGERS    '.
035600     05  FILLER  PIC X(12) VALUE 'CONFIDENCE  '.
035700     05  FILLER  PIC X(06) VALUE 'LEVEL '.
035800     05  FILLER  PIC X(88) VALUE SPACE.
035900 01  WS-HOURLY-DETAIL-LINE.
036000     05  HL-HOUR                     PIC 99.
036100     05  FILLER  PIC X(04) VALUE ':00 '.
036200     05  FILLER  PIC X(06) VALUE SPACE.
036300     05  HL-PASSENGERS                PIC ZZZ,ZZ9.
036400     05  FILLER  PIC X(08) VALUE SPACE.
036500     05  HL-CONFIDENCE                PIC 9.99.
036600     05  FILLER  PIC X(06) VALUE SPACE.
036700     05  HL-LEVEL                     PIC X(06).
036800     05  FILLER  PIC X(84) VALUE SPACE.
036900*---------------------------------------------------------------*
037000 01  WS-SUMMARY-LINE-1.
037100     05  FILLER  PIC X(28) VALUE 'TOTAL ESTIMATED PASSENGERS: '.
037200     05  SL1-TOTAL                    PIC ZZZ,ZZ9.
037300     05  FILLER  PIC X(97) VALUE SPACE.
037400 01  WS-SUMMARY-LINE-2.
037500     05  FILLER  PIC X(11) VALUE 'PEAK HOUR: '.
037600     05  SL2-HOUR                     PIC 99.
037700     05  FILLER  PIC X(04) VALUE ':00 '.
037800     05  FILLER  PIC X(01) VALUE '('.
037900     05  SL2-COUNT                    PIC ZZZ,ZZ9.
038000     05  FILLER  PIC X(11) VALUE ' PASSENGERS'.
038100     05  FILLER  PIC X(01) VALUE ')'.
038200     05  FILLER  PIC X(93) VALUE SPACE.
038300*---------------------------------------------------------------*
038400 01  WS-ERROR-LINE-1.
038500     05  FILLER  PIC X(20) VALUE 'AIRPORT CODE NOT ON '.
038600     05  FILLER  PIC X(12) VALUE 'FILE ...... '.
038700     05  EL1-AIRPORT                 PIC X(03).
038800     05  FILLER  PIC X(97) VALUE SPACE.
038900 01  WS-ERROR-LINE-2.
039000     05  FILLER  PIC X(24) VALUE 'NO SCHEDULED FLIGHTS FOR'.
039100     05  FILLER  PIC X(01) VALUE SPACE.
039200     05  EL2-AIRPORT                 PIC X(03).
039300     05  FILLER  PIC X(01) VALUE SPACE.
039400     05  FILLER  PIC X(02) VALUE 'ON'.
039500     05  FILLER  PIC X(01) VALUE SPACE.
039600     05  EL2-DATE                    PIC X(08).
039700     05  FILLER  PIC X(94) VALUE SPACE.
039800*===============================================================*
039900 LINKAGE SECTION.
040000*---------------------------------------------------------------*
040100 COPY PXLNK.
040200*===============================================================*
040300 PROCEDURE DIVISION USING PXLNK-PARAMETER-BLOCK.
040400*---------------------------------------------------------------*
040500 0000-MAIN-PROCESSING.
040600*---------------------------------------------------------------*
040700     PERFORM 1000-INITIALIZATION.
040800     IF  PXLNK-AIRPORT-NOT-FOUND
040900         PERFORM 8000-CLOSE-FILES
041000         GOBACK
041100     END-IF.
041200     PERFORM 1300-LOAD-AIRCRAFT-TABLE.
041300     PERFORM 1400-LOAD-LOAD-FACTOR-TABLE.
041400     PERFORM 1500-DERIVE-SEASON.
041500     PERFORM 2000-SELECT-FLIGHTS THRU 2000-EXIT
041600         UNTIL WS-FLIGHT-EOF.
041700     MOVE WS-FLIGHTS-SELECTED-COUNT TO PXLNK-FLIGHTS-SELECTED.
041800     PERFORM 2050-PRINT-SELECTION-COUNTS.
041900     IF  WS-FLIGHTS-SELECTED-COUNT = 0
042000         PERFORM 9000-NO-FLIGHTS-FOUND
042100         SET PXLNK-NO-FLIGHTS-SELECTED TO TRUE
042200     ELSE
042300         PERFORM 2500-PROCESS-ONE-FLIGHT
042400             VARYING FT-IDX FROM 1 BY 1
042500             UNTIL FT-IDX > WS-FLIGHTS-SELECTED-COUNT
042600         PERFORM 3000-PRINT-HOURLY-REPORT
042700         PERFORM 3100-WRITE-ESTIMATES
042800         SET PXLNK-RUN-OK TO TRUE
042900     END-IF.
043000     PERFORM 8000-CLOSE-FILES.
043100     GOBACK.
043200*---------------------------------------------------------------*
043300 1000-INITIALIZATION.
043400*---------------------------------------------------------------*
043500     PERFORM 1100-OPEN-FILES.
043600     INITIALIZE WS-HOURLY-BUCKET-TABLE.
043700     MOVE 0 TO PXLNK-TOTAL-PASSENGERS
043800               PXLNK-PEAK-HOUR-COUNT
043900               PXLNK-FLIGHTS-SELECTED
044000               PXLNK-ESTIMATES-CREATED
044100               PXLNK-ESTIMATES-UPDATED.
044200     MOVE 0 TO PXLNK-PEAK-HOUR.
044300     PERFORM 1200-VALIDATE-AIRPORT.
044400*---------------------------------------------------------------*
044500 1100-OPEN-FILES.
044600*---------------------------------------------------------------*
044700     OPEN INPUT  AIRPORT-FILE
044800                 AIRCRAFT-TYPE-FILE
044900                 LOAD-FACTOR-FILE
045000                 FLIGHT-FILE
045100          OUTPUT PRINT-FILE.
045200*    ESTIMATE-FILE/ESTIMATE-OUT-FILE ARE OPENED IN 3100 - ONLY   *
045300*    NEEDED WHEN THE DRIVER ASKED FOR ESTIMATES TO BE SAVED.     *
045400*---------------------------------------------------------------*
045500 1200-VALIDATE-AIRPORT.
045600*---------------------------------------------------------------*
045700     PERFORM 1210-READ-ONE-AIRPORT THRU 1210-EXIT
045800         UNTIL WS-AIRPORT-FILE-EOF OR WS-AIRPORT-FOUND.
045900     IF  NOT WS-AIRPORT-FOUND
046000         MOVE PXLNK-RUN-AIRPORT      TO EL1-AIRPORT
046100         MOVE WS-ERROR-LINE-1        TO PRINT-RECORD
046200         WRITE PRINT-RECORD
046300         SET PXLNK-AIRPORT-NOT-FOUND TO TRUE
046400     END-IF.
046500*---------------------------------------------------------------*
046600 1210-READ-ONE-AIRPORT.
046700*---------------------------------------------------------------*
046800     READ AIRPORT-FILE
046900         AT END
047000             SET WS-AIRPORT-FILE-EOF TO TRUE
047100             GO TO 1210-EXIT
047200     END-READ.
047300     IF  AP-IATA-CODE = PXLNK-RUN-AIRPORT
047400         SET WS-AIRPORT-FOUND TO TRUE
047500     END-IF.
047600 1210-EXIT.
047700     EXIT.
047800*---------------------------------------------------------------*
047900 1300-LOAD-AIRCRAFT-TABLE.
048000*---------------------------------------------------------------*
048100     PERFORM 1310-READ-ONE-AIRCRAFT THRU 1310-EXIT
048200         UNTIL WS-AIRCRAFT-EOF.
048300*---------------------------------------------------------------*
048400 1310-READ-ONE-AIRCRAFT.
048500*---------------------------------------------------------------*
048600     READ AIRCRAFT-TYPE-FILE
048700         AT END
048800             SET WS-AIRCRAFT-EOF TO TRUE
048900             GO TO 1310-EXIT
049000     END-READ.
049100     ADD 1 TO WS-AIRCRAFT-TABLE-SIZE.
049200     SET AC-IDX TO WS-AIRCRAFT-TABLE-SIZE.
049300     MOVE AC-MODEL              TO WS-AC-MODEL(AC-IDX).
049400     MOVE AC-TOTAL-CAPACITY     TO WS-AC-TOTAL-CAPACITY(AC-IDX).
049500 1310-EXIT.
049600     EXIT.
049700*---------------------------------------------------------------*
049800 1400-LOAD-LOAD-FACTOR-TABLE.
049900*---------------------------------------------------------------*
050000     PERFORM 1410-READ-ONE-LOAD-FACTOR THRU 1410-EXIT
050100         UNTIL WS-LOAD-FACTOR-EOF.
050200*---------------------------------------------------------------*
050300 1410-READ-ONE-LOAD-FACTOR.
050400*---------------------------------------------------------------*
050500     READ LOAD-FACTOR-FILE
050600         AT END
050700             SET WS-LOAD-FACTOR-EOF TO TRUE
050800             GO TO 1410-EXIT
050900     END-READ.
051000     ADD 1 TO WS-LOAD-FACTOR-TABLE-SIZE.
051100     SET LF-IDX TO WS-LOAD-FACTOR-TABLE-SIZE.
051200     MOVE LF-ROUTE-TYPE  TO WS-LF-ROUTE-TYPE(LF-IDX).
051300     MOVE LF-SEASON      TO WS-LF-SEASON(LF-IDX).
051400     MOVE LF-AIRLINE     TO WS-LF-AIRLINE(LF-IDX).
051500     MOVE LF-PERCENTAGE  TO WS-LF-PERCENTAGE(LF-IDX).
051600     MOVE LF-IS-DEFAULT  TO WS-LF-IS-DEFAULT(LF-IDX).
051700 1410-EXIT.
051800     EXIT.
051900*---------------------------------------------------------------*
052000 1500-DERIVE-SEASON.
052100*---------------------------------------------------------------*
052200*    R3 - MONTH IS BYTES 5-6 OF THE 8 DIGIT RUN DATE (YYYYMMDD)  *
052300     MOVE PXLNK-RUN-DATE(5:2)        TO WS-RUN-MONTH.
052400     EVALUATE TRUE
052500         WHEN WS-RUN-MONTH >= 5 AND WS-RUN-MONTH <= 9
052600             MOVE 'SUMMER'           TO WS-SEASON-CODE
052700         WHEN WS-RUN-MONTH = 11 OR WS-RUN-MONTH = 12
052800              OR WS-RUN-MONTH = 1 OR WS-RUN-MONTH = 2
052900             MOVE 'WINTER'           TO WS-SEASON-CODE
053000         WHEN OTHER
053100             MOVE 'ALL-YEAR'         TO WS-SEASON-CODE
053200     END-EVALUATE.
053300*---------------------------------------------------------------*
053400 2000-SELECT-FLIGHTS.
053500*---------------------------------------------------------------*
053600*    STAGE 1 - R1 SELECTION FILTER, BUILDS THE SELECTED-FLIGHT   *
053700*    TABLE IN DEPARTURE-TIME ORDER (INPUT IS ASSUMED SORTED).    *
053800     READ FLIGHT-FILE
053900         AT END
054000             SET WS-FLIGHT-EOF TO TRUE
054100             GO TO 2000-EXIT
054200     END-READ.
054300     IF  FL-ORIGIN = PXLNK-RUN-AIRPORT
054400         AND FL-DEP-DATE = PXLNK-RUN-DATE
054500         AND FL-STATUS = 'SCHEDULED'
054600         ADD 1 TO WS-FLIGHTS-SELECTED-COUNT
054700         SET FT-IDX TO WS-FLIGHTS-SELECTED-COUNT
054800         MOVE FL-FLIGHT-NUMBER   TO WS-SF-FLIGHT-NUMBER(FT-IDX)
054900         MOVE FL-DESTINATION     TO WS-SF-DESTINATION(FT-IDX)
055000         MOVE FL-DEP-TIME        TO WS-SF-DEP-TIME(FT-IDX)
055100         MOVE FL-AIRCRAFT-MODEL  TO WS-SF-AIRCRAFT-MODEL(FT-IDX)
055200         MOVE FL-AIRLINE         TO WS-SF-AIRLINE(FT-IDX)
055300         MOVE FL-ROUTE-TYPE      TO WS-SF-ROUTE-TYPE(FT-IDX)
055400         PERFORM 2010-RESOLVE-CAPACITY
055500     END-IF.
055600 2000-EXIT.
055700     EXIT.
055800*---------------------------------------------------------------*
055900 2010-RESOLVE-CAPACITY.
056000*---------------------------------------------------------------*
056100*    R2 - KNOWN AIRCRAFT VS DEFAULT-BY-ROUTE-TYPE.               *
056200     MOVE 'N' TO WS-DEFAULT-AIRCRAFT-SW.
056300     IF  WS-SF-AIRCRAFT-MODEL(FT-IDX) NOT = SPACES
056400         SET AC-IDX TO 1
056500         SEARCH WS-AC-ROW
056600             AT END
056700                 MOVE 'Y' TO WS-DEFAULT-AIRCRAFT-SW
056800             WHEN WS-AC-MODEL(AC-IDX) =
056900                                 WS-SF-AIRCRAFT-MODEL(FT-IDX)
057000                 MOVE WS-AC-TOTAL-CAPACITY(AC-IDX)
057100                                 TO WS-SF-CAPACITY(FT-IDX)
057200         END-SEARCH
057300     ELSE
057400         MOVE 'Y' TO WS-DEFAULT-AIRCRAFT-SW
057500     END-IF.
057600     MOVE WS-DEFAULT-AIRCRAFT-SW
057700         TO WS-SF-DEFAULT-AIRCRAFT(FT-IDX).
057800     IF  WS-DEFAULT-AIRCRAFT-USED
057900         ADD 1 TO WS-FLIGHTS-NEED-DEFAULT-CNT
058000         PERFORM 2020-DEFAULT-CAPACITY-LOOKUP
058100     ELSE
058200         ADD 1 TO WS-FLIGHTS-KNOWN-AIRCRAFT-CNT
058300     END-IF.
058400*---------------------------------------------------------------*
058500 2020-DEFAULT-CAPACITY-LOOKUP.
058600*---------------------------------------------------------------*
058700     SET DCAP-IDX TO 1.
058800     SEARCH WS-DCAP-ROW
058900         AT END
059000             MOVE WS-DCAP-CAPACITY(1) TO WS-SF-CAPACITY(FT-IDX)
059100         WHEN WS-DCAP-ROUTE-TYPE(DCAP-IDX) =
059200                                 WS-SF-ROUTE-TYPE(FT-IDX)
059300             MOVE WS-DCAP-CAPACITY(DCAP-IDX)
059400                                 TO WS-SF-CAPACITY(FT-IDX)
059500     END-SEARCH.
059600*---------------------------------------------------------------*
059700 2050-PRINT-SELECTION-COUNTS.
059800*---------------------------------------------------------------*
059900     IF  NOT PXLNK-QUIET-MODE
060000         MOVE PXLNK-RUN-AIRPORT      TO HL1-AIRPORT
060100         MOVE PXLNK-RUN-DATE         TO HL1-DATE
060200         MOVE WS-HEADING-LINE-1      TO PRINT-RECORD
060300         WRITE PRINT-RECORD
060400         MOVE WS-FLIGHTS-SELECTED-COUNT TO CL-FLIGHTS-SELECTED
060500         MOVE WS-COUNT-LINE-1        TO PRINT-RECORD
060600         WRITE PRINT-RECORD
060700         MOVE WS-FLIGHTS-KNOWN-AIRCRAFT-CNT TO CL-KNOWN-AIRCRAFT
060800         MOVE WS-COUNT-LINE-2        TO PRINT-RECORD
060900         WRITE PRINT-RECORD
061000         MOVE WS-FLIGHTS-NEED-DEFAULT-CNT TO CL-NEED-DEFAULT
061100         MOVE WS-COUNT-LINE-3        TO PRINT-RECORD
061200         WRITE PRINT-RECORD
061300     END-IF.
061400*---------------------------------------------------------------*
061500 2500-PROCESS-ONE-FLIGHT.
061600*---------------------------------------------------------------*
061700*    STAGES 2-5 FOR ONE SELECTED FLIGHT.                        *
061800     MOVE WS-SF-CAPACITY(FT-IDX)     TO WS-FW-CAPACITY.
061900     PERFORM 2200-LOAD-FACTOR-LOOKUP.
062000*    R5 - TRUNCATED PRODUCT, NO ROUNDING.
062100     COMPUTE WS-FW-EST-PASSENGERS =
062200             WS-FW-CAPACITY * WS-FW-LOAD-FACTOR.
062300     PERFORM 2300-BUILD-ARRIVAL-SLOTS.
062400     PERFORM 2400-CONFIDENCE-SCORE.
062500     PERFORM 2500-PRINT-DETAIL-LINE.
062600*---------------------------------------------------------------*
062700 2200-LOAD-FACTOR-LOOKUP.
062800*---------------------------------------------------------------*
062900*    R4 - FIVE STEP HIERARCHY.  STEPS 1-4 SEARCH THE LOADED      *
063000*    TABLE, STEP 5 IS THE HARD-CODED FALLBACK TABLE.             *
063100     MOVE 'N' TO WS-DEFAULT-LOAD-FACTOR-SW.
063200     SET LF-IDX TO 1.
063300     SEARCH WS-LF-ROW
063400         AT END
063500             PERFORM 2250-LOAD-FACTOR-STEP-2
063600         WHEN WS-LF-ROUTE-TYPE(LF-IDX) = WS-SF-ROUTE-TYPE(FT-IDX)
063700              AND WS-LF-AIRLINE(LF-IDX) = WS-SF-AIRLINE(FT-IDX)
063800              AND WS-LF-SEASON(LF-IDX) = WS-SEASON-CODE
063900             MOVE WS-LF-PERCENTAGE(LF-IDX) TO WS-FW-LOAD-FACTOR
064000     END-SEARCH.
064100*---------------------------------------------------------------*
064200 2250-LOAD-FACTOR-STEP-2.
064300*---------------------------------------------------------------*
064400     SET LF-IDX TO 1.
064500     SEARCH WS-LF-ROW
064600         AT END
064700             PERFORM 2260-LOAD-FACTOR-STEP-3
064800         WHEN WS-LF-ROUTE-TYPE(LF-IDX) = WS-SF-ROUTE-TYPE(FT-IDX)
064900              AND WS-LF-AIRLINE(LF-IDX) = WS-SF-AIRLINE(FT-IDX)
065000              AND WS-LF-SEASON(LF-IDX) = 'ALL-YEAR'
065100             MOVE WS-LF-PERCENTAGE(LF-IDX) TO WS-FW-LOAD-FACTOR
065200     END-SEARCH.
065300*---------------------------------------------------------------*
065400 2260-LOAD-FACTOR-STEP-3.
065500*---------------------------------------------------------------*
065600     SET LF-IDX TO 1.
065700     SEARCH WS-LF-ROW
065800         AT END
065900             PERFORM 2270-LOAD-FACTOR-STEP-4
066000         WHEN WS-LF-ROUTE-TYPE(LF-IDX) = WS-SF-ROUTE-TYPE(FT-IDX)
066100              AND WS-LF-AIRLINE(LF-IDX) = SPACES
066200              AND WS-LF-SEASON(LF-IDX) = WS-SEASON-CODE
066300              AND WS-LF-IS-DEFAULT(LF-IDX) = 'N'
066400             MOVE WS-LF-PERCENTAGE(LF-IDX) TO WS-FW-LOAD-FACTOR
066500             MOVE 'Y' TO WS-DEFAULT-LOAD-FACTOR-SW
066600     END-SEARCH.
066700*---------------------------------------------------------------*
066800 2270-LOAD-FACTOR-STEP-4.
066900*---------------------------------------------------------------*
067000     SET LF-IDX TO 1.
067100     SEARCH WS-LF-ROW
067200         AT END
067300             PERFORM 2280-LOAD-FACTOR-FALLBACK
067400         WHEN WS-LF-ROUTE-TYPE(LF-IDX) = WS-SF-ROUTE-TYPE(FT-IDX)
067500              AND WS-LF-AIRLINE(LF-IDX) = SPACES
067600              AND WS-LF-SEASON(LF-IDX) = 'ALL-YEAR'
067700              AND WS-LF-IS-DEFAULT(LF-IDX) = 'Y'
067800             MOVE WS-LF-PERCENTAGE(LF-IDX) TO WS-FW-LOAD-FACTOR
067900             MOVE 'Y' TO WS-DEFAULT-LOAD-FACTOR-SW
068000     END-SEARCH.
068100*---------------------------------------------------------------*
068200 2280-LOAD-FACTOR-FALLBACK.
068300*---------------------------------------------------------------*
068400     MOVE 'Y' TO WS-DEFAULT-LOAD-FACTOR-SW.
068500     SET FBLF-IDX TO 1.
068600     SEARCH WS-FBLF-ROW
068700         AT END
068800             MOVE WS-FBLF-PERCENTAGE(1) TO WS-FW-LOAD-FACTOR
068900         WHEN WS-FBLF-ROUTE-TYPE(FBLF-IDX) =
069000                                 WS-SF-ROUTE-TYPE(FT-IDX)
069100             MOVE WS-FBLF-PERCENTAGE(FBLF-IDX)
069200                                 TO WS-FW-LOAD-FACTOR
069300     END-SEARCH.
069400*---------------------------------------------------------------*
069500 2300-BUILD-ARRIVAL-SLOTS.
069600*---------------------------------------------------------------*
069700*    R6/R7 - WINDOW LOOKUP, THREE FIXED 15 MINUTE SLOTS.  MAX    *
069800*    MINUS MIN IS ALWAYS 30 SO ONLY THREE MOVES ARE NEEDED.      *
069900     SET WIN-IDX TO 1.
070000     SEARCH WS-WIN-ROW
070100         AT END
070200             MOVE WS-WIN-MIN-MINUTES(1) TO WS-FW-MIN-MINUTES
070300             MOVE WS-WIN-MAX-MINUTES(1) TO WS-FW-MAX-MINUTES
070400         WHEN WS-WIN-ROUTE-TYPE(WIN-IDX) =
070500                                 WS-SF-ROUTE-TYPE(FT-IDX)
070600             MOVE WS-WIN-MIN-MINUTES(WIN-IDX) TO WS-FW-MIN-MINUTES
070700             MOVE WS-WIN-MAX-MINUTES(WIN-IDX) TO WS-FW-MAX-MINUTES
070800     END-SEARCH.
070900     MOVE WS-SF-DEP-TIME(FT-IDX) TO WS-DEP-TIME-NUMERIC.
071000     COMPUTE WS-FW-DEP-MINUTES =
071100             (WS-DTH-HH * 60) + WS-DTH-MM.
071200*    R9 - TRUNCATE SLOT 1 AND 2, LAST SLOT TAKES THE REMAINDER.
071300     MOVE WS-FW-EST-PASSENGERS TO WS-FW-REMAINDER.
071400     COMPUTE WS-FW-SLOT-1-PAX =
071500             WS-FW-EST-PASSENGERS * WS-BCW-SLOT-1.
071600     SUBTRACT WS-FW-SLOT-1-PAX FROM WS-FW-REMAINDER.
071700     COMPUTE WS-FW-SLOT-2-PAX =
071800             WS-FW-EST-PASSENGERS * WS-BCW-SLOT-2.
071900     SUBTRACT WS-FW-SLOT-2-PAX FROM WS-FW-REMAINDER.
072000     MOVE WS-FW-REMAINDER TO WS-FW-SLOT-3-PAX.
072100*    SLOT 1 TIME = DEP - MAX MINUTES.
072200     COMPUTE WS-FW-SLOT-MINUTES =
072300             WS-FW-DEP-MINUTES - WS-FW-MAX-MINUTES.
072400     PERFORM 2310-BUCKET-ONE-SLOT.
072500*    SLOT 2 TIME = DEP - (MAX MINUTES - 15).
072600     COMPUTE WS-FW-SLOT-MINUTES =
072700             WS-FW-DEP-MINUTES - (WS-FW-MAX-MINUTES - 15).
072800     MOVE WS-FW-SLOT-2-PAX TO WS-FW-SLOT-1-PAX.
072900     PERFORM 2310-BUCKET-ONE-SLOT.
073000*    SLOT 3 TIME = DEP - MIN MINUTES (MAX - MIN IS ALWAYS 30).
073100     COMPUTE WS-FW-SLOT-MINUTES =
073200             WS-FW-DEP-MINUTES - WS-FW-MIN-MINUTES.
073300     MOVE WS-FW-SLOT-3-PAX TO WS-FW-SLOT-1-PAX.
073400     PERFORM 2310-BUCKET-ONE-SLOT.
073500*---------------------------------------------------------------*
073600 2310-BUCKET-ONE-SLOT.
073700*---------------------------------------------------------------*
073800*    TICKET 4471 - RED-EYE WRAPAROUND, HOUR OF DAY ONLY.         *
073900     IF  WS-FW-SLOT-MINUTES < 0
074000         ADD 1440 TO WS-FW-SLOT-MINUTES
074100     END-IF.
074200     COMPUTE WS-FW-SLOT-HOUR = WS-FW-SLOT-MINUTES / 60.
074300     IF  WS-FW-SLOT-1-PAX > 0
074400         SET HR-IDX TO WS-FW-SLOT-HOUR
074500         ADD 1 TO HR-IDX
074600         ADD WS-FW-SLOT-1-PAX TO WS-HB-PASSENGERS(HR-IDX)
074700         ADD WS-FW-CONFIDENCE-X100 TO WS-HB-CONF-SUM-X100(HR-IDX)
074800         ADD 1 TO WS-HB-CONF-COUNT(HR-IDX)
074900     END-IF.
075000*---------------------------------------------------------------*
075100 2400-CONFIDENCE-SCORE.
075200*---------------------------------------------------------------*
075300*    R10 - ADDITIVE SCORE, R11 - BANDING.                       *
075400     MOVE 0 TO WS-FW-CONFIDENCE-X100.
075500     IF  NOT WS-DEFAULT-AIRCRAFT-USED
075600         ADD 50 TO WS-FW-CONFIDENCE-X100
075700     END-IF.
075800     IF  NOT WS-DEFAULT-LOAD-FACTOR-USED
075900         ADD 30 TO WS-FW-CONFIDENCE-X100
076000     END-IF.
076100*    R1 GUARANTEES STATUS = SCHEDULED FOR EVERY SELECTED FLIGHT.
076200     ADD 20 TO WS-FW-CONFIDENCE-X100.
076300     COMPUTE WS-FW-CONFIDENCE-DISPLAY =
076400             WS-FW-CONFIDENCE-X100 / 100.
076500     IF  WS-FW-CONFIDENCE-X100 >= 80
076600         MOVE 'HIGH  ' TO WS-FW-CONFIDENCE-LEVEL
076700     ELSE
076800         IF  WS-FW-CONFIDENCE-X100 >= 50
076900             MOVE 'MEDIUM' TO WS-FW-CONFIDENCE-LEVEL
077000         ELSE
077100             MOVE 'LOW   ' TO WS-FW-CONFIDENCE-LEVEL
077200         END-IF
077300     END-IF.
077400*---------------------------------------------------------------*
077500 2500-PRINT-DETAIL-LINE.
077600*---------------------------------------------------------------*
077700     IF  NOT PXLNK-QUIET-MODE
077800         MOVE FT-IDX                 TO DL-SEQ-NO
077900         MOVE WS-FLIGHTS-SELECTED-COUNT TO DL-TOTAL-NO
078000         MOVE WS-SF-FLIGHT-NUMBER(FT-IDX) TO DL-FLIGHT-NUMBER
078100         MOVE WS-SF-DESTINATION(FT-IDX)   TO DL-DESTINATION
078200         MOVE WS-SF-DEP-TIME(FT-IDX)      TO WS-DEP-TIME-NUMERIC
078300         MOVE WS-DTH-HH              TO DL-DEP-HH
078400         MOVE WS-DTH-MM              TO DL-DEP-MM
078500         IF  WS-DEFAULT-AIRCRAFT-USED
078600             MOVE 'DEFAULT('        TO DL-AIRCRAFT-DISPLAY
078700             MOVE WS-SF-CAPACITY(FT-IDX) TO
078800                                 DL-AIRCRAFT-DISPLAY(9:5)
078900             MOVE ')'                TO DL-AIRCRAFT-DISPLAY(14:1)
079000         ELSE
079100             MOVE WS-SF-AIRCRAFT-MODEL(FT-IDX) TO
079200                                 DL-AIRCRAFT-DISPLAY
079300         END-IF
079400         MOVE WS-FW-EST-PASSENGERS   TO DL-PASSENGERS
079500         COMPUTE WS-FW-LF-PERCENT-DISPLAY =
079600                 WS-FW-LOAD-FACTOR * 100
079700         MOVE WS-FW-LF-PERCENT-DISPLAY TO DL-LOAD-FACTOR-PCT
079800         MOVE WS-FW-CONFIDENCE-DISPLAY TO DL-CONFIDENCE
079900         IF  WS-DEFAULT-AIRCRAFT-USED
080000             OR WS-DEFAULT-LOAD-FACTOR-USED
080100             MOVE '<== DEFAULT(S) USED' TO DL-DEFAULT-MARKER
080200         ELSE
080300             MOVE SPACES              TO DL-DEFAULT-MARKER
080400         END-IF
080500         MOVE WS-DETAIL-LINE         TO PRINT-RECORD
080600         WRITE PRINT-RECORD
080700     END-IF.
080800*---------------------------------------------------------------*
080900 3000-PRINT-HOURLY-REPORT.
081000*---------------------------------------------------------------*
081100*    R13 - RUN TOTAL AND PEAK HOUR (EARLIEST WINS TIES).        *
081200     MOVE 0 TO WS-RUN-TOTAL-WORK.
081300     MOVE 0 TO WS-PEAK-COUNT-WORK.
081400     MOVE 0 TO WS-PEAK-HOUR-WORK.
081500     IF  NOT PXLNK-QUIET-MODE
081600         MOVE WS-HOURLY-HEADING-1    TO PRINT-RECORD
081700         WRITE PRINT-RECORD
081800     END-IF.
081900     PERFORM 3005-ROLL-UP-ONE-HOUR THRU 3005-EXIT
082000         VARYING HR-IDX FROM 1 BY 1 UNTIL HR-IDX > 24.
082100     MOVE WS-RUN-TOTAL-WORK          TO PXLNK-TOTAL-PASSENGERS.
082200     MOVE WS-PEAK-HOUR-WORK          TO PXLNK-PEAK-HOUR.
082300     MOVE WS-PEAK-COUNT-WORK         TO PXLNK-PEAK-HOUR-COUNT.
082400     IF  NOT PXLNK-QUIET-MODE
082500         MOVE WS-RUN-TOTAL-WORK      TO SL1-TOTAL
082600         MOVE WS-SUMMARY-LINE-1      TO PRINT-RECORD
082700         WRITE PRINT-RECORD
082800         MOVE WS-PEAK-HOUR-WORK      TO SL2-HOUR
082900         MOVE WS-PEAK-COUNT-WORK     TO SL2-COUNT
083000         MOVE WS-SUMMARY-LINE-2      TO PRINT-RECORD
083100         WRITE PRINT-RECORD
083200     END-IF.
083300*---------------------------------------------------------------*
083400 3005-ROLL-UP-ONE-HOUR.
083500*---------------------------------------------------------------*
083600     ADD WS-HB-PASSENGERS(HR-IDX) TO WS-RUN-TOTAL-WORK.
083700     IF  WS-HB-PASSENGERS(HR-IDX) > WS-PEAK-COUNT-WORK
083800         MOVE WS-HB-PASSENGERS(HR-IDX) TO WS-PEAK-COUNT-WORK
083900         COMPUTE WS-PEAK-HOUR-WORK = HR-IDX - 1
084000     END-IF.
084100     IF  WS-HB-PASSENGERS(HR-IDX) > 0 AND NOT PXLNK-QUIET-MODE
084200         PERFORM 3010-PRINT-ONE-HOUR
084300     END-IF.
084400 3005-EXIT.
084500     EXIT.
084600*---------------------------------------------------------------*
084700 3010-PRINT-ONE-HOUR.
084800*---------------------------------------------------------------*
084900     COMPUTE HL-HOUR = HR-IDX - 1.
085000     MOVE WS-HB-PASSENGERS(HR-IDX)    TO HL-PASSENGERS.
085100     IF  WS-HB-CONF-COUNT(HR-IDX) > 0
085200         COMPUTE HL-CONFIDENCE ROUNDED =
085300             (WS-HB-CONF-SUM-X100(HR-IDX) /
085400              WS-HB-CONF-COUNT(HR-IDX)) / 100
085500     ELSE
085600         MOVE 0 TO HL-CONFIDENCE
085700     END-IF.
085800     IF  HL-CONFIDENCE >= .80
085900         MOVE 'HIGH  '  TO HL-LEVEL
086000     ELSE
086100         IF  HL-CONFIDENCE >= .50
086200             MOVE 'MEDIUM' TO HL-LEVEL
086300         ELSE
086400             MOVE 'LOW   ' TO HL-LEVEL
086500         END-IF
086600     END-IF.
086700     MOVE WS-HOURLY-DETAIL-LINE       TO PRINT-RECORD.
086800     WRITE PRINT-RECORD.
086900*---------------------------------------------------------------*
087000 3100-WRITE-ESTIMATES.
087100*---------------------------------------------------------------*
087200*    R16 - UPSERT ON (AIRPORT, DATE, HOUR).  THE ESTIMATE FILE   *
087300*    IS LINE SEQUENTIAL, SO ALL EXISTING ROWS ARE BUFFERED FIRST,*
087400*    THE 24 ROWS FOR THIS AIRPORT/DATE ARE MARKED SUPERSEDED,    *
087500*    AND THE SURVIVORS PLUS THE 24 NEW ROWS GO TO ESTIMATE-OUT.  *
087600     IF  PXLNK-SAVE-ESTIMATES
087700         OPEN INPUT  ESTIMATE-FILE.
087800         IF  WS-ESTIMATE-FILE-STATUS = '35'
087900             MOVE 'Y' TO WS-ESTIMATE-EOF-SW
088000         END-IF
088100         OPEN OUTPUT ESTIMATE-OUT-FILE
088200         PERFORM 3105-BUFFER-ONE-EXISTING THRU 3105-EXIT
088300             UNTIL WS-ESTIMATE-EOF
088400         CLOSE ESTIMATE-FILE
088500         PERFORM 3110-WRITE-ONE-CURRENT-HOUR THRU 3110-EXIT
088600             VARYING HR-IDX FROM 1 BY 1 UNTIL HR-IDX > 24
088700         PERFORM 3120-WRITE-ONE-SURVIVOR THRU 3120-EXIT
088800             VARYING EEX-IDX FROM 1 BY 1
088900             UNTIL EEX-IDX > WS-EXISTING-ESTIMATE-SIZE
089000         CLOSE ESTIMATE-OUT-FILE
089100     END-IF.
089200*---------------------------------------------------------------*
089300 3105-BUFFER-ONE-EXISTING.
089400*---------------------------------------------------------------*
089500     READ ESTIMATE-FILE
089600         AT END
089700             SET WS-ESTIMATE-EOF TO TRUE
089800             GO TO 3105-EXIT
089900     END-READ.
090000     ADD 1 TO WS-EXISTING-ESTIMATE-SIZE.
090100     SET EEX-IDX TO WS-EXISTING-ESTIMATE-SIZE.
090200     MOVE PE-AIRPORT           TO WS-EEX-AIRPORT(EEX-IDX).
090300     MOVE PE-DATE              TO WS-EEX-DATE(EEX-IDX).
090400     MOVE PE-HOUR              TO WS-EEX-HOUR(EEX-IDX).
090500     MOVE PE-PASSENGER-COUNT   TO WS-EEX-PASSENGER-COUNT(EEX-IDX).
090600     MOVE PE-CONFIDENCE        TO WS-EEX-CONFIDENCE(EEX-IDX).
090700     MOVE 'N'                  TO WS-EEX-SUPERSEDED-SW(EEX-IDX).
090800     IF  PE-AIRPORT = PXLNK-RUN-AIRPORT
090900         AND PE-DATE = PXLNK-RUN-DATE
091000         MOVE 'Y'              TO WS-EEX-SUPERSEDED-SW(EEX-IDX)
091100     END-IF.
091200 3105-EXIT.
091300     EXIT.
091400*---------------------------------------------------------------*
091500 3110-WRITE-ONE-CURRENT-HOUR.
091600*---------------------------------------------------------------*
091700     MOVE PXLNK-RUN-AIRPORT           TO PE-AIRPORT.
091800     MOVE PXLNK-RUN-DATE               TO PE-DATE.
091900     COMPUTE PE-HOUR = HR-IDX - 1.
092000     MOVE WS-HB-PASSENGERS(HR-IDX)     TO PE-PASSENGER-COUNT.
092100     IF  WS-HB-CONF-COUNT(HR-IDX) > 0
092200         COMPUTE PE-CONFIDENCE ROUNDED =
092300             (WS-HB-CONF-SUM-X100(HR-IDX) /
092400              WS-HB-CONF-COUNT(HR-IDX)) / 100
092500     ELSE
092600         MOVE 0 TO PE-CONFIDENCE
092700     END-IF.
092800     MOVE PASSENGER-ESTIMATE-RECORD TO ESTIMATE-OUT-RECORD.
092900     WRITE ESTIMATE-OUT-RECORD.
093000     PERFORM 3115-COUNT-CREATED-OR-UPDATED.
093100 3110-EXIT.
093200     EXIT.
093300*---------------------------------------------------------------*
093400 3115-COUNT-CREATED-OR-UPDATED.
093500*---------------------------------------------------------------*
093600     MOVE 'N' TO WS-ESTIMATE-MATCH-SW.
093700     SET EEX-IDX TO 1.
093800     SEARCH WS-EEX-ROW
093900         AT END
094000             CONTINUE
094100         WHEN WS-EEX-AIRPORT(EEX-IDX) = PE-AIRPORT
094200              AND WS-EEX-DATE(EEX-IDX) = PE-DATE
094300              AND WS-EEX-HOUR(EEX-IDX) = PE-HOUR
094400             SET WS-ESTIMATE-ROW-MATCHED TO TRUE
094500     END-SEARCH.
094600     IF  WS-ESTIMATE-ROW-MATCHED
094700         ADD 1 TO PXLNK-ESTIMATES-UPDATED
094800     ELSE
094900         ADD 1 TO PXLNK-ESTIMATES-CREATED
095000     END-IF.
095100*---------------------------------------------------------------*
095200 3120-WRITE-ONE-SURVIVOR.
095300*---------------------------------------------------------------*
095400     IF  WS-EEX-SUPERSEDED-SW(EEX-IDX) = 'N'
095500         MOVE WS-EEX-AIRPORT(EEX-IDX)         TO PE-AIRPORT
095600         MOVE WS-EEX-DATE(EEX-IDX)             TO PE-DATE
095700         MOVE WS-EEX-HOUR(EEX-IDX)             TO PE-HOUR
095800         MOVE WS-EEX-PASSENGER-COUNT(EEX-IDX)  TO
095900                                 PE-PASSENGER-COUNT
096000         MOVE WS-EEX-CONFIDENCE(EEX-IDX)       TO PE-CONFIDENCE
096100         MOVE PASSENGER-ESTIMATE-RECORD TO ESTIMATE-OUT-RECORD
096200         WRITE ESTIMATE-OUT-RECORD
096300     END-IF.
096400 3120-EXIT.
096500     EXIT.
096600*---------------------------------------------------------------*
096700 9000-NO-FLIGHTS-FOUND.
096800*---------------------------------------------------------------*
096900     MOVE PXLNK-RUN-AIRPORT           TO EL2-AIRPORT.
097000     MOVE PXLNK-RUN-DATE               TO EL2-DATE.
097100     MOVE WS-ERROR-LINE-2               TO PRINT-RECORD.
097200     WRITE PRINT-RECORD.
097300*---------------------------------------------------------------*
097400 8000-CLOSE-FILES.
097500*---------------------------------------------------------------*
097600     CLOSE AIRPORT-FILE
097700           AIRCRAFT-TYPE-FILE
097800           LOAD-FACTOR-FILE
097900           FLIGHT-FILE
098000           PRINT-FILE.
