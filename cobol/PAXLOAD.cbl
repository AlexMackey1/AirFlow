000100*===============================================================*
000200* PROGRAM NAME:    PAXLOAD
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/94 ED ACKERMAN     CREATED TO REFRESH THE AIRCRAFT-TYPE
000900*                          AND LOAD-FACTOR MASTER FILES FROM THE
001000*                          SHOP'S STANDING REFERENCE TABLES.
001100* 09/22/95 ED ACKERMAN     ADDED CREATED/UPDATED COUNTS SO OPS CAN
001200*                          CONFIRM A REFRESH ACTUALLY DID SOMETHING.
001300* 04/02/98 R HALVERSON     WIDE-BODY FLEET ROWS ADDED (B777-300ER/
001400*                          B777-200/A330-300/B787-9) PER FLEET
001500*                          PLANNING REQUEST.
001600* 11/30/99 R HALVERSON     Y2K - NO DATE FIELDS IN THIS PROGRAM,
001700*                          REVIEWED AND SIGNED OFF, NO CHANGE.
001800* 02/03/04 T OYELARAN      ATR-72/ATR-42 TURBOPROP ROWS ADDED FOR
001900*                          THE NEW REGIONAL ROUTES.
002000* 06/14/06 T OYELARAN      TR-2147 - FLEET PLANNING'S ANNUAL AUDIT
002100*                          FOUND THE STANDING TABLES HAD DRIFTED
002200*                          FROM THE PUBLISHED FLEET-PLANNING MASTER
002300*                          LIST (WRONG MODEL KEYS AND CAPACITY
002400*                          SPLITS ON SEVERAL ROWS).  BOTH TABLES
002500*                          RE-KEYED TO THE MASTER LIST; ADDED THE
002600*                          TWO MISSING CARRIER-SPECIFIC LOAD-FACTOR
002700*                          ROWS (RYANAIR/AER LINGUS SHORT-HAUL).
002800* 07/19/06 T OYELARAN      TR-2152 - AIRCRAFT-OUT-SPLIT AND
002900*                          LOAD-FACTOR-OUT-SPLIT WERE TWO BYTES
003000*                          SHORT OF THE FD RECORD LENGTH, SO THE
003100*                          TRAILING FILLER ON THE MASTER RECORD
003200*                          WAS NEVER CLEARED BETWEEN WRITES AND
003300*                          COULD CARRY OVER STALE BYTES FROM THE
003400*                          PRIOR RECORD.  ADDED THE MISSING
003500*                          FILLER TO BOTH SPLIT VIEWS.
003600* 08/02/06 T OYELARAN      TR-2155 - THE CREATE BRANCH OF THE
003700*                          LOAD-FACTOR MERGE WAS BLANKING THE
003800*                          AIRLINE FIELD INSTEAD OF COPYING IT
003900*                          FROM THE REFERENCE ROW, AND THE COMPARE
004000*                          PARAGRAPH WAS MATCHING ON BLANKS
004100*                          INSTEAD OF THE REFERENCE ROW'S AIRLINE -
004200*                          BETWEEN THEM THE TWO CARRIER-SPECIFIC
004300*                          ROWS (RYANAIR/AER LINGUS) NEVER KEPT
004400*                          THEIR AIRLINE KEY.  FIXED BOTH.  ALSO
004500*                          ADDED A PER-ROW DETAIL LINE FOR EVERY
004600*                          AIRCRAFT/LOAD-FACTOR ROW MERGED AND
004700*                          PUT THE RESULTING TABLE SIZES ON THE
004800*                          TOTALS LINES - OPS HAD BEEN ASKING WHY
004900*                          THE REPORT NEVER SHOWED EITHER.
005000*===============================================================*
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.  PAXLOAD.
005300 AUTHOR.        ED ACKERMAN.
005400 INSTALLATION.  AIRPORT OPERATIONS PLANNING GROUP.
005500 DATE-WRITTEN.  03/18/94.
005600 DATE-COMPILED.
005700 SECURITY.      NON-CONFIDENTIAL.
005800*===============================================================*
005900 ENVIRONMENT DIVISION.
006000*---------------------------------------------------------------*
006100 CONFIGURATION SECTION.
006200*---------------------------------------------------------------*
006300 SOURCE-COMPUTER. IBM-3090.
006400 OBJECT-COMPUTER. IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*---------------------------------------------------------------*
006800 INPUT-OUTPUT SECTION.
006900*---------------------------------------------------------------*
007000 FILE-CONTROL.
007100     SELECT AIRCRAFT-TYPE-FILE ASSIGN TO ACTFILE
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       FILE STATUS IS WS-AIRCRAFT-FILE-STATUS.
007400*
007500     SELECT AIRCRAFT-OUT-FILE ASSIGN TO ACTNEW
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       FILE STATUS IS WS-AIRCRAFT-OUT-STATUS.
007800*
007900     SELECT LOAD-FACTOR-FILE ASSIGN TO LDFFILE
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS IS WS-LOAD-FACTOR-FILE-STATUS.
008200*
008300     SELECT LOAD-FACTOR-OUT-FILE ASSIGN TO LDFNEW
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       FILE STATUS IS WS-LOAD-FACTOR-OUT-STATUS.
008600*
008700     SELECT PRINT-FILE ASSIGN TO PRTFILE
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       FILE STATUS IS WS-PRINT-FILE-STATUS.
009000*===============================================================*
009100 DATA DIVISION.
009200*---------------------------------------------------------------*
009300 FILE SECTION.
009400*---------------------------------------------------------------*
009500 FD  AIRCRAFT-TYPE-FILE RECORDING MODE F.
009600     COPY PXACT.
009700*---------------------------------------------------------------*
009800 FD  AIRCRAFT-OUT-FILE RECORDING MODE F.
009900 01  AIRCRAFT-OUT-RECORD                 PIC X(40).
010000*---------------------------------------------------------------*
010100 FD  LOAD-FACTOR-FILE RECORDING MODE F.
010200     COPY PXLDF.
010300*---------------------------------------------------------------*
010400 FD  LOAD-FACTOR-OUT-FILE RECORDING MODE F.
010500 01  LOAD-FACTOR-OUT-RECORD              PIC X(75).
010600*---------------------------------------------------------------*
010700 FD  PRINT-FILE RECORDING MODE F.
010800 01  PRINT-RECORD                        PIC X(132).
010900*===============================================================*
011000 WORKING-STORAGE SECTION.
011100*---------------------------------------------------------------*
011200 01  WS-FILE-STATUS-FIELDS.
011300     05  WS-AIRCRAFT-FILE-STATUS         PIC X(02).
011400         88  WS-AIRCRAFT-FILE-OK                 VALUE '00'.
011500         88  WS-AIRCRAFT-FILE-EOF                VALUE '10'.
011600     05  WS-AIRCRAFT-OUT-STATUS          PIC X(02).
011700     05  WS-LOAD-FACTOR-FILE-STATUS      PIC X(02).
011800         88  WS-LOAD-FACTOR-FILE-OK              VALUE '00'.
011900         88  WS-LOAD-FACTOR-FILE-EOF             VALUE '10'.
012000     05  WS-LOAD-FACTOR-OUT-STATUS       PIC X(02).
012100     05  WS-PRINT-FILE-STATUS            PIC X(02).
012200*---------------------------------------------------------------*
012300 01  WS-SWITCHES.
012400     05  WS-AIRCRAFT-EOF-SW              PIC X(01) VALUE 'N'.
012500         88  WS-AIRCRAFT-EOF                          VALUE 'Y'.
012600     05  WS-LOAD-FACTOR-EOF-SW           PIC X(01) VALUE 'N'.
012700         88  WS-LOAD-FACTOR-EOF                       VALUE 'Y'.
012800     05  WS-ROW-MATCHED-SW               PIC X(01).
012900         88  WS-ROW-MATCHED                           VALUE 'Y'.
013000*---------------------------------------------------------------*
013100*  R14 - STANDING AIRCRAFT-TYPE REFERENCE TABLE, REDEFINED FROM  *
013200*  A LITERAL BLOCK SO FLEET PLANNING CAN READ THE NUMBERS OFF A  *
013300*  COMPILE LISTING WITHOUT NEEDING A COBOL PRIMER.               *
013400*---------------------------------------------------------------*
013500 01  WS-AIRCRAFT-REF-VALUES.
013600     05  FILLER PIC X(38) VALUE
013700         'A320        AIRBUS    0180016800120000'.
013800     05  FILLER PIC X(38) VALUE
013900         'A321        AIRBUS    0220020400160000'.
014000     05  FILLER PIC X(38) VALUE
014100         'B737-800    BOEING    0189017400150000'.
014200     05  FILLER PIC X(38) VALUE
014300         'B737 MAX 8  BOEING    0178016200160000'.
014400     05  FILLER PIC X(38) VALUE
014500         'B777-300ER  BOEING    0350028600520012'.
014600     05  FILLER PIC X(38) VALUE
014700         'B777-200    BOEING    0300025000420008'.
014800     05  FILLER PIC X(38) VALUE
014900         'A330-300    AIRBUS    0330027700450008'.
015000     05  FILLER PIC X(38) VALUE
015100         'B787-9      BOEING    0296024600400010'.
015200     05  FILLER PIC X(38) VALUE
015300         'ATR-72      ATR       0072007200000000'.
015400     05  FILLER PIC X(38) VALUE
015500         'ATR-42      ATR       0048004800000000'.
015600     05  FILLER PIC X(38) VALUE
015700         'A319        AIRBUS    0156014400120000'.
015800     05  FILLER PIC X(38) VALUE
015900         'E190        EMBRAER   0100009400060000'.
016000 01  WS-AIRCRAFT-REF-TABLE REDEFINES WS-AIRCRAFT-REF-VALUES.
016100     05  WS-ARF-ROW OCCURS 12 TIMES INDEXED BY ARF-IDX.
016200         10  WS-ARF-MODEL                PIC X(12).
016300         10  WS-ARF-MANUFACTURER         PIC X(10).
016400         10  WS-ARF-TOTAL-CAP            PIC 9(04).
016500         10  WS-ARF-ECONOMY-CAP          PIC 9(04).
016600         10  WS-ARF-BUSINESS-CAP         PIC 9(04).
016700         10  WS-ARF-FIRST-CAP            PIC 9(04).
016800*---------------------------------------------------------------*
016900*  R14 - STANDING LOAD-FACTOR REFERENCE TABLE.  FIRST THREE ROWS *
017000*  ARE THE ROUTE-TYPE DEFAULTS (LF-IS-DEFAULT = Y), NEXT FOUR    *
017100*  ARE THE SEASONAL OVERRIDES, LAST TWO ARE THE CARRIER-SPECIFIC *
017200*  CONTRACT RATES FOR RYANAIR AND AER LINGUS SHORT-HAUL.         *
017300*---------------------------------------------------------------*
017400 01  WS-LOAD-FACTOR-REF-VALUES.
017500     05  FILLER PIC X(73) VALUE
017600       'SHORT-HAULALL-YEAR                    8400YSYSTEM DEFAULT 
017700-           'TABLE          '.
017800     05  FILLER PIC X(73) VALUE
017900       'LONG-HAUL ALL-YEAR                    8200YSYSTEM DEFAULT 
018000-           'TABLE          '.
018100     05  FILLER PIC X(73) VALUE
018200       'REGIONAL  ALL-YEAR                    7800YSYSTEM DEFAULT 
018300-           'TABLE          '.
018400     05  FILLER PIC X(73) VALUE
018500       'SHORT-HAULSUMMER                      8700NSYSTEM DEFAULT 
018600-           'TABLE          '.
018700     05  FILLER PIC X(73) VALUE
018800       'SHORT-HAULWINTER                      8100NSYSTEM DEFAULT 
018900-           'TABLE          '.
019000     05  FILLER PIC X(73) VALUE
019100       'LONG-HAUL SUMMER                      8500NSYSTEM DEFAULT 
019200-           'TABLE          '.
019300     05  FILLER PIC X(73) VALUE
019400       'LONG-HAUL WINTER                      7900NSYSTEM DEFAULT 
019500-           'TABLE          '.
019600     05  FILLER PIC X(73) VALUE
019700       'SHORT-HAULALL-YEARRYANAIR             9500NCARRIER CONTRAC
019800-           'T RATE         '.
019900     05  FILLER PIC X(73) VALUE
020000       'SHORT-HAULALL-YEARAER LINGUS          8600NCARRIER CONTRAC
020100-           'T RATE         '.
020200 01  WS-LOAD-FACTOR-REF-TABLE REDEFINES WS-LOAD-FACTOR-REF-VALUES.
020300     05  WS-LRF-ROW OCCURS 9 TIMES INDEXED BY LRF-IDX.
020400         10  WS-LRF-ROUTE-TYPE           PIC X(10).
020500         10  WS-LRF-SEASON               PIC X(08).
020600         10  WS-LRF-AIRLINE               PIC X(20).
020700         10  WS-LRF-PERCENTAGE           PIC 9(04).
020800         10  WS-LRF-IS-DEFAULT           PIC X(01).
020900         10  WS-LRF-SOURCE               PIC X(30).
021000*---------------------------------------------------------------*
021100*  EXISTING-MASTER TABLES - READ IN FULL BEFORE THE REFRESH SO   *
021200*  EVERY EXISTING ROW SURVIVES UNLESS THE REFERENCE TABLE ABOVE  *
021300*  OVERRIDES IT (3RD REDEFINES IS THE OUTPUT RECORD SPLIT).      *
021400*---------------------------------------------------------------*
021500 01  WS-AIRCRAFT-EXISTING-SIZE           PIC S9(03) USAGE COMP
021600                                          VALUE 0.
021700 01  WS-AIRCRAFT-EXISTING-TABLE.
021800     05  WS-AEX-ROW OCCURS 1 TO 200 TIMES
021900             DEPENDING ON WS-AIRCRAFT-EXISTING-SIZE
022000             INDEXED BY AEX-IDX.
022100         10  WS-AEX-MODEL                PIC X(12).
022200         10  WS-AEX-MANUFACTURER         PIC X(10).
022300         10  WS-AEX-TOTAL-CAP            PIC 9(04).
022400         10  WS-AEX-ECONOMY-CAP          PIC 9(04).
022500         10  WS-AEX-BUSINESS-CAP         PIC 9(04).
022600         10  WS-AEX-FIRST-CAP            PIC 9(04).
022700         10  WS-AEX-WAS-REPLACED         PIC X(01).
022800*---------------------------------------------------------------*
022900 01  AIRCRAFT-OUT-SPLIT REDEFINES AIRCRAFT-OUT-RECORD.
023000     05  AOS-MODEL                       PIC X(12).
023100     05  AOS-MANUFACTURER                PIC X(10).
023200     05  AOS-TOTAL-CAP                   PIC 9(04).
023300     05  AOS-ECONOMY-CAP                 PIC 9(04).
023400     05  AOS-BUSINESS-CAP                PIC 9(04).
023500     05  AOS-FIRST-CAP                   PIC 9(04).
023600     05  FILLER                          PIC X(02).
023700*---------------------------------------------------------------*
023800 01  WS-LOAD-FACTOR-EXISTING-SIZE        PIC S9(03) USAGE COMP
023900                                          VALUE 0.
024000 01  WS-LOAD-FACTOR-EXISTING-TABLE.
024100     05  WS-LEX-ROW OCCURS 1 TO 200 TIMES
024200             DEPENDING ON WS-LOAD-FACTOR-EXISTING-SIZE
024300             INDEXED BY LEX-IDX.
024400         10  WS-LEX-ROUTE-TYPE           PIC X(10).
024500         10  WS-LEX-SEASON               PIC X(08).
024600         10  WS-LEX-AIRLINE              PIC X(20).
024700         10  WS-LEX-PERCENTAGE           PIC 9(04).
024800         10  WS-LEX-IS-DEFAULT           PIC X(01).
024900         10  WS-LEX-SOURCE               PIC X(30).
025000         10  WS-LEX-WAS-REPLACED         PIC X(01).
025100*---------------------------------------------------------------*
025200 01  LOAD-FACTOR-OUT-SPLIT REDEFINES LOAD-FACTOR-OUT-RECORD.
025300     05  LOS-ROUTE-TYPE                  PIC X(10).
025400     05  LOS-SEASON                      PIC X(08).
025500     05  LOS-AIRLINE                     PIC X(20).
025600     05  LOS-PERCENTAGE                  PIC 9(04).
025700     05  LOS-IS-DEFAULT                  PIC X(01).
025800     05  LOS-SOURCE                      PIC X(30).
025900     05  FILLER                          PIC X(02).
026000*---------------------------------------------------------------*
026100 01  WS-COUNTERS.
026200     05  WS-AIRCRAFT-CREATED             PIC S9(04) USAGE COMP
026300                                          VALUE 0.
026400     05  WS-AIRCRAFT-UPDATED             PIC S9(04) USAGE COMP
026500                                          VALUE 0.
026600     05  WS-LOAD-FACTOR-CREATED          PIC S9(04) USAGE COMP
026700                                          VALUE 0.
026800     05  WS-LOAD-FACTOR-UPDATED          PIC S9(04) USAGE COMP
026900                                          VALUE 0.
027000*---------------------------------------------------------------*
027100 01  WS-HEADING-LINE-1.
027200     05  FILLER PIC X(38)
027300         VALUE 'REFERENCE DATA LOADER - RUN SUMMARY  '.
027400     05  FILLER PIC X(94) VALUE SPACE.
027500 01  WS-TOTALS-LINE-1.
027600     05  FILLER PIC X(24) VALUE 'AIRCRAFT TYPES CREATED .'.
027700     05  TL1-CREATED                     PIC ZZZ9.
027800     05  FILLER PIC X(04) VALUE SPACE.
027900     05  FILLER PIC X(24) VALUE 'AIRCRAFT TYPES UPDATED .'.
028000     05  TL1-UPDATED                     PIC ZZZ9.
028100     05  FILLER PIC X(04) VALUE SPACE.
028200     05  FILLER PIC X(24) VALUE 'AIRCRAFT TABLE SIZE ...'.
028300     05  TL1-TABLE-SIZE                  PIC ZZZ9.
028400     05  FILLER PIC X(40) VALUE SPACE.
028500*---------------------------------------------------------------*
028600*  PER-ROW DETAIL LINES - ONE PRINTED FOR EVERY AIRCRAFT-TYPE OR *
028700*  LOAD-FACTOR ROW MERGED, SHOWING THE ROW'S KEY AND WHETHER IT  *
028800*  WAS CREATED OR UPDATED THIS RUN.                              *
028900*---------------------------------------------------------------*
029000 01  WS-AIRCRAFT-DETAIL-LINE.
029100     05  FILLER PIC X(18) VALUE 'AIRCRAFT TYPE ... '.
029200     05  ADL-MODEL                       PIC X(12).
029300     05  FILLER PIC X(04) VALUE SPACE.
029400     05  ADL-STATUS                      PIC X(09).
029500     05  FILLER PIC X(89) VALUE SPACE.
029600 01  WS-LOAD-FACTOR-DETAIL-LINE.
029700     05  FILLER PIC X(18) VALUE 'LOAD FACTOR ..... '.
029800     05  LDL-ROUTE-TYPE                  PIC X(10).
029900     05  FILLER PIC X(01) VALUE SPACE.
030000     05  LDL-SEASON                      PIC X(08).
030100     05  FILLER PIC X(01) VALUE SPACE.
030200     05  LDL-AIRLINE                     PIC X(20).
030300     05  FILLER PIC X(02) VALUE SPACE.
030400     05  LDL-STATUS                      PIC X(09).
030500     05  FILLER PIC X(63) VALUE SPACE.
030600 01  WS-TOTALS-LINE-2.
030700     05  FILLER PIC X(24) VALUE 'LOAD FACTORS CREATED ...'.
030800     05  TL2-CREATED                     PIC ZZZ9.
030900     05  FILLER PIC X(04) VALUE SPACE.
031000     05  FILLER PIC X(24) VALUE 'LOAD FACTORS UPDATED ...'.
031100     05  TL2-UPDATED                     PIC ZZZ9.
031200     05  FILLER PIC X(04) VALUE SPACE.
031300     05  FILLER PIC X(24) VALUE 'LOAD FACTOR TABLE SIZE .'.
031400     05  TL2-TABLE-SIZE                  PIC ZZZ9.
031500     05  FILLER PIC X(40) VALUE SPACE.
031600*===============================================================*
031700 PROCEDURE DIVISION.
031800*---------------------------------------------------------------*
031900 0000-MAIN-PROCESSING.
032000*---------------------------------------------------------------*
032100     PERFORM 1000-OPEN-INPUT-FILES.
032200     PERFORM 1100-LOAD-EXISTING-AIRCRAFT.
032300     PERFORM 1200-LOAD-EXISTING-LOAD-FACTORS.
032400     PERFORM 2000-MERGE-AIRCRAFT-REFERENCE.
032500     PERFORM 3000-MERGE-LOAD-FACTOR-REFERENCE.
032600     PERFORM 4000-REWRITE-FILES.
032700     PERFORM 5000-PRINT-TOTALS.
032800     PERFORM 8000-CLOSE-FILES.
032900     STOP RUN.
033000*---------------------------------------------------------------*
033100 1000-OPEN-INPUT-FILES.
033200*---------------------------------------------------------------*
033300     OPEN INPUT AIRCRAFT-TYPE-FILE.
033400     IF  WS-AIRCRAFT-FILE-STATUS = '35'
033500         MOVE 'Y' TO WS-AIRCRAFT-EOF-SW
033600     END-IF.
033700     OPEN INPUT LOAD-FACTOR-FILE.
033800     IF  WS-LOAD-FACTOR-FILE-STATUS = '35'
033900         MOVE 'Y' TO WS-LOAD-FACTOR-EOF-SW
034000     END-IF.
034100     OPEN OUTPUT AIRCRAFT-OUT-FILE
034200                 LOAD-FACTOR-OUT-FILE
034300                 PRINT-FILE.
034400*---------------------------------------------------------------*
034500 1100-LOAD-EXISTING-AIRCRAFT.
034600*---------------------------------------------------------------*
034700     PERFORM 1110-READ-ONE-AIRCRAFT THRU 1110-EXIT
034800         UNTIL WS-AIRCRAFT-EOF.
034900*---------------------------------------------------------------*
035000 1110-READ-ONE-AIRCRAFT.
035100*---------------------------------------------------------------*
035200     READ AIRCRAFT-TYPE-FILE
035300         AT END
035400             SET WS-AIRCRAFT-EOF TO TRUE
035500             GO TO 1110-EXIT
035600     END-READ.
035700     ADD 1 TO WS-AIRCRAFT-EXISTING-SIZE.
035800     SET AEX-IDX TO WS-AIRCRAFT-EXISTING-SIZE.
035900     MOVE AC-MODEL          TO WS-AEX-MODEL(AEX-IDX).
036000     MOVE AC-MANUFACTURER   TO WS-AEX-MANUFACTURER(AEX-IDX).
036100     MOVE AC-TOTAL-CAPACITY TO WS-AEX-TOTAL-CAP(AEX-IDX).
036200     MOVE AC-ECONOMY-CAP    TO WS-AEX-ECONOMY-CAP(AEX-IDX).
036300     MOVE AC-BUSINESS-CAP   TO WS-AEX-BUSINESS-CAP(AEX-IDX).
036400     MOVE AC-FIRST-CAP      TO WS-AEX-FIRST-CAP(AEX-IDX).
036500     MOVE 'N'               TO WS-AEX-WAS-REPLACED(AEX-IDX).
036600 1110-EXIT.
036700     EXIT.
036800*---------------------------------------------------------------*
036900 1200-LOAD-EXISTING-LOAD-FACTORS.
037000*---------------------------------------------------------------*
037100     PERFORM 1210-READ-ONE-LOAD-FACTOR THRU 1210-EXIT
037200         UNTIL WS-LOAD-FACTOR-EOF.
037300*---------------------------------------------------------------*
037400 1210-READ-ONE-LOAD-FACTOR.
037500*---------------------------------------------------------------*
037600     READ LOAD-FACTOR-FILE
037700         AT END
037800             SET WS-LOAD-FACTOR-EOF TO TRUE
037900             GO TO 1210-EXIT
038000     END-READ.
038100     ADD 1 TO WS-LOAD-FACTOR-EXISTING-SIZE.
038200     SET LEX-IDX TO WS-LOAD-FACTOR-EXISTING-SIZE.
038300     MOVE LF-ROUTE-TYPE  TO WS-LEX-ROUTE-TYPE(LEX-IDX).
038400     MOVE LF-SEASON      TO WS-LEX-SEASON(LEX-IDX).
038500     MOVE LF-AIRLINE     TO WS-LEX-AIRLINE(LEX-IDX).
038600     MOVE LF-PERCENTAGE  TO WS-LEX-PERCENTAGE(LEX-IDX).
038700     MOVE LF-IS-DEFAULT  TO WS-LEX-IS-DEFAULT(LEX-IDX).
038800     MOVE LF-SOURCE      TO WS-LEX-SOURCE(LEX-IDX).
038900     MOVE 'N'            TO WS-LEX-WAS-REPLACED(LEX-IDX).
039000 1210-EXIT.
039100     EXIT.
039200*---------------------------------------------------------------*
039300 2000-MERGE-AIRCRAFT-REFERENCE.
039400*---------------------------------------------------------------*
039500*    R14 - EACH REFERENCE ROW UPDATES A MATCHING EXISTING ROW BY *
039600*    MODEL, OR IS APPENDED AS A NEW ROW WHEN NO MATCH IS FOUND.  *
039700     PERFORM 2010-MERGE-ONE-AIRCRAFT THRU 2010-EXIT
039800         VARYING ARF-IDX FROM 1 BY 1 UNTIL ARF-IDX > 12.
039900*---------------------------------------------------------------*
040000 2010-MERGE-ONE-AIRCRAFT.
040100*---------------------------------------------------------------*
040200     MOVE 'N' TO WS-ROW-MATCHED-SW.
040300     PERFORM 2020-COMPARE-ONE-EXISTING-AIRCRAFT THRU 2020-EXIT
040400         VARYING AEX-IDX FROM 1 BY 1
040500         UNTIL AEX-IDX > WS-AIRCRAFT-EXISTING-SIZE.
040600     IF  NOT WS-ROW-MATCHED
040700         ADD 1 TO WS-AIRCRAFT-EXISTING-SIZE
040800         SET AEX-IDX TO WS-AIRCRAFT-EXISTING-SIZE
040900         MOVE WS-ARF-MODEL(ARF-IDX) TO
041000                 WS-AEX-MODEL(AEX-IDX)
041100         MOVE WS-ARF-MANUFACTURER(ARF-IDX) TO
041200                 WS-AEX-MANUFACTURER(AEX-IDX)
041300         MOVE WS-ARF-TOTAL-CAP(ARF-IDX) TO
041400                 WS-AEX-TOTAL-CAP(AEX-IDX)
041500         MOVE WS-ARF-ECONOMY-CAP(ARF-IDX) TO
041600                 WS-AEX-ECONOMY-CAP(AEX-IDX)
041700         MOVE WS-ARF-BUSINESS-CAP(ARF-IDX) TO
041800                 WS-AEX-BUSINESS-CAP(AEX-IDX)
041900         MOVE WS-ARF-FIRST-CAP(ARF-IDX) TO
042000                 WS-AEX-FIRST-CAP(AEX-IDX)
042100         MOVE 'Y' TO WS-AEX-WAS-REPLACED(AEX-IDX)
042200         ADD 1 TO WS-AIRCRAFT-CREATED
042300         MOVE WS-AEX-MODEL(AEX-IDX)  TO ADL-MODEL
042400         MOVE 'CREATED'              TO ADL-STATUS
042500         MOVE WS-AIRCRAFT-DETAIL-LINE TO PRINT-RECORD
042600         WRITE PRINT-RECORD
042700     END-IF.
042800 2010-EXIT.
042900     EXIT.
043000*---------------------------------------------------------------*
043100 2020-COMPARE-ONE-EXISTING-AIRCRAFT.
043200*---------------------------------------------------------------*
043300     IF  WS-AEX-MODEL(AEX-IDX) = WS-ARF-MODEL(ARF-IDX)
043400         MOVE WS-ARF-MANUFACTURER(ARF-IDX) TO
043500                 WS-AEX-MANUFACTURER(AEX-IDX)
043600         MOVE WS-ARF-TOTAL-CAP(ARF-IDX) TO
043700                 WS-AEX-TOTAL-CAP(AEX-IDX)
043800         MOVE WS-ARF-ECONOMY-CAP(ARF-IDX) TO
043900                 WS-AEX-ECONOMY-CAP(AEX-IDX)
044000         MOVE WS-ARF-BUSINESS-CAP(ARF-IDX) TO
044100                 WS-AEX-BUSINESS-CAP(AEX-IDX)
044200         MOVE WS-ARF-FIRST-CAP(ARF-IDX) TO
044300                 WS-AEX-FIRST-CAP(AEX-IDX)
044400         MOVE 'Y' TO WS-AEX-WAS-REPLACED(AEX-IDX)
044500         MOVE 'Y' TO WS-ROW-MATCHED-SW
044600         ADD 1 TO WS-AIRCRAFT-UPDATED
044700         MOVE WS-AEX-MODEL(AEX-IDX)  TO ADL-MODEL
044800         MOVE 'UPDATED'              TO ADL-STATUS
044900         MOVE WS-AIRCRAFT-DETAIL-LINE TO PRINT-RECORD
045000         WRITE PRINT-RECORD
045100     END-IF.
045200 2020-EXIT.
045300     EXIT.
045400*---------------------------------------------------------------*
045500 3000-MERGE-LOAD-FACTOR-REFERENCE.
045600*---------------------------------------------------------------*
045700     PERFORM 3010-MERGE-ONE-LOAD-FACTOR THRU 3010-EXIT
045800         VARYING LRF-IDX FROM 1 BY 1 UNTIL LRF-IDX > 9.
045900*---------------------------------------------------------------*
046000 3010-MERGE-ONE-LOAD-FACTOR.
046100*---------------------------------------------------------------*
046200     MOVE 'N' TO WS-ROW-MATCHED-SW.
046300     PERFORM 3020-COMPARE-ONE-EXISTING-LOAD-FACTOR THRU 3020-EXIT
046400         VARYING LEX-IDX FROM 1 BY 1
046500         UNTIL LEX-IDX > WS-LOAD-FACTOR-EXISTING-SIZE.
046600     IF  NOT WS-ROW-MATCHED
046700         ADD 1 TO WS-LOAD-FACTOR-EXISTING-SIZE
046800         SET LEX-IDX TO WS-LOAD-FACTOR-EXISTING-SIZE
046900         MOVE WS-LRF-ROUTE-TYPE(LRF-IDX) TO
047000                 WS-LEX-ROUTE-TYPE(LEX-IDX)
047100         MOVE WS-LRF-SEASON(LRF-IDX) TO
047200                 WS-LEX-SEASON(LEX-IDX)
047300         MOVE WS-LRF-AIRLINE(LRF-IDX) TO
047400                 WS-LEX-AIRLINE(LEX-IDX)
047500         MOVE WS-LRF-PERCENTAGE(LRF-IDX) TO
047600                 WS-LEX-PERCENTAGE(LEX-IDX)
047700         MOVE WS-LRF-IS-DEFAULT(LRF-IDX) TO
047800                 WS-LEX-IS-DEFAULT(LEX-IDX)
047900         MOVE WS-LRF-SOURCE(LRF-IDX) TO
048000                 WS-LEX-SOURCE(LEX-IDX)
048100         MOVE 'Y' TO WS-LEX-WAS-REPLACED(LEX-IDX)
048200         ADD 1 TO WS-LOAD-FACTOR-CREATED
048300         MOVE WS-LEX-ROUTE-TYPE(LEX-IDX) TO LDL-ROUTE-TYPE
048400         MOVE WS-LEX-SEASON(LEX-IDX)     TO LDL-SEASON
048500         MOVE WS-LEX-AIRLINE(LEX-IDX)    TO LDL-AIRLINE
048600         MOVE 'CREATED'                  TO LDL-STATUS
048700         MOVE WS-LOAD-FACTOR-DETAIL-LINE TO PRINT-RECORD
048800         WRITE PRINT-RECORD
048900     END-IF.
049000 3010-EXIT.
049100     EXIT.
049200*---------------------------------------------------------------*
049300 3020-COMPARE-ONE-EXISTING-LOAD-FACTOR.
049400*---------------------------------------------------------------*
049500     IF  WS-LEX-ROUTE-TYPE(LEX-IDX) = WS-LRF-ROUTE-TYPE(LRF-IDX)
049600         AND WS-LEX-SEASON(LEX-IDX) = WS-LRF-SEASON(LRF-IDX)
049700         AND WS-LEX-AIRLINE(LEX-IDX) = WS-LRF-AIRLINE(LRF-IDX)
049800         MOVE WS-LRF-PERCENTAGE(LRF-IDX) TO
049900                 WS-LEX-PERCENTAGE(LEX-IDX)
050000         MOVE WS-LRF-IS-DEFAULT(LRF-IDX) TO
050100                 WS-LEX-IS-DEFAULT(LEX-IDX)
050200         MOVE WS-LRF-SOURCE(LRF-IDX) TO
050300                 WS-LEX-SOURCE(LEX-IDX)
050400         MOVE 'Y' TO WS-LEX-WAS-REPLACED(LEX-IDX)
050500         MOVE 'Y' TO WS-ROW-MATCHED-SW
050600         ADD 1 TO WS-LOAD-FACTOR-UPDATED
050700         MOVE WS-LEX-ROUTE-TYPE(LEX-IDX) TO LDL-ROUTE-TYPE
050800         MOVE WS-LEX-SEASON(LEX-IDX)     TO LDL-SEASON
050900         MOVE WS-LEX-AIRLINE(LEX-IDX)    TO LDL-AIRLINE
051000         MOVE 'UPDATED'                  TO LDL-STATUS
051100         MOVE WS-LOAD-FACTOR-DETAIL-LINE TO PRINT-RECORD
051200         WRITE PRINT-RECORD
051300     END-IF.
051400 3020-EXIT.
051500     EXIT.
051600*---------------------------------------------------------------*
051700 4000-REWRITE-FILES.
051800*---------------------------------------------------------------*
051900     PERFORM 4010-WRITE-ONE-AIRCRAFT THRU 4010-EXIT
052000         VARYING AEX-IDX FROM 1 BY 1
052100         UNTIL AEX-IDX > WS-AIRCRAFT-EXISTING-SIZE.
052200     PERFORM 4020-WRITE-ONE-LOAD-FACTOR THRU 4020-EXIT
052300         VARYING LEX-IDX FROM 1 BY 1
052400         UNTIL LEX-IDX > WS-LOAD-FACTOR-EXISTING-SIZE.
052500*---------------------------------------------------------------*
052600 4010-WRITE-ONE-AIRCRAFT.
052700*---------------------------------------------------------------*
052800     MOVE WS-AEX-MODEL(AEX-IDX)         TO AOS-MODEL.
052900     MOVE WS-AEX-MANUFACTURER(AEX-IDX)  TO AOS-MANUFACTURER.
053000     MOVE WS-AEX-TOTAL-CAP(AEX-IDX)     TO AOS-TOTAL-CAP.
053100     MOVE WS-AEX-ECONOMY-CAP(AEX-IDX)   TO AOS-ECONOMY-CAP.
053200     MOVE WS-AEX-BUSINESS-CAP(AEX-IDX)  TO AOS-BUSINESS-CAP.
053300     MOVE WS-AEX-FIRST-CAP(AEX-IDX)     TO AOS-FIRST-CAP.
053400     WRITE AIRCRAFT-OUT-RECORD.
053500 4010-EXIT.
053600     EXIT.
053700*---------------------------------------------------------------*
053800 4020-WRITE-ONE-LOAD-FACTOR.
053900*---------------------------------------------------------------*
054000     MOVE WS-LEX-ROUTE-TYPE(LEX-IDX) TO LOS-ROUTE-TYPE.
054100     MOVE WS-LEX-SEASON(LEX-IDX)     TO LOS-SEASON.
054200     MOVE WS-LEX-AIRLINE(LEX-IDX)    TO LOS-AIRLINE.
054300     MOVE WS-LEX-PERCENTAGE(LEX-IDX) TO LOS-PERCENTAGE.
054400     MOVE WS-LEX-IS-DEFAULT(LEX-IDX) TO LOS-IS-DEFAULT.
054500     MOVE WS-LEX-SOURCE(LEX-IDX)     TO LOS-SOURCE.
054600     WRITE LOAD-FACTOR-OUT-RECORD.
054700 4020-EXIT.
054800     EXIT.
054900*---------------------------------------------------------------*
055000 5000-PRINT-TOTALS.
055100*---------------------------------------------------------------*
055200     MOVE WS-HEADING-LINE-1 TO PRINT-RECORD.
055300     WRITE PRINT-RECORD.
055400     MOVE WS-AIRCRAFT-CREATED       TO TL1-CREATED.
055500     MOVE WS-AIRCRAFT-UPDATED       TO TL1-UPDATED.
055600     MOVE WS-AIRCRAFT-EXISTING-SIZE TO TL1-TABLE-SIZE.
055700     MOVE WS-TOTALS-LINE-1          TO PRINT-RECORD.
055800     WRITE PRINT-RECORD.
055900     MOVE WS-LOAD-FACTOR-CREATED       TO TL2-CREATED.
056000     MOVE WS-LOAD-FACTOR-UPDATED       TO TL2-UPDATED.
056100     MOVE WS-LOAD-FACTOR-EXISTING-SIZE TO TL2-TABLE-SIZE.
056200     MOVE WS-TOTALS-LINE-2             TO PRINT-RECORD.
056300     WRITE PRINT-RECORD.
056400*---------------------------------------------------------------*
056500 8000-CLOSE-FILES.
056600*---------------------------------------------------------------*
056700     CLOSE AIRCRAFT-TYPE-FILE
056800           AIRCRAFT-OUT-FILE
056900           LOAD-FACTOR-FILE
057000           LOAD-FACTOR-OUT-FILE
057100           PRINT-FILE.
