000100*----------------------------------------------------------------*
000200*  PXHOB  --  HEATMAP OBSERVATION RECORD                         *
000300*  RAW TERMINAL-POSITION SIGHTINGS FEEDING THE HEATMAP INTENSITY *
000400*  NORMALIZER (PAXHEAT).  ONE ROW PER OBSERVED PASSENGER PING.   *
000500*----------------------------------------------------------------*
000600 01  HEATMAP-OBSERVATION-RECORD.
000700     05  HM-AIRPORT                  PIC X(03).
000800     05  HM-TIMESTAMP                PIC 9(14).
000900     05  HM-LATITUDE                 PIC S9(03)V9(06).
001000     05  HM-LONGITUDE                PIC S9(03)V9(06).
001100     05  HM-PAX-COUNT                PIC 9(05).
001200     05  FILLER                      PIC X(01).
